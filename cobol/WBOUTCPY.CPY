000100******************************************************************        
000200*                                                                *        
000300*   WBOUTCPY  -  BIZSCORE ENRICHED SCORING OUTPUT LAYOUT         *        
000400*                                                                *        
000500******************************************************************        
000600*@**20100811*******************************************                   
000700*@**                                                                      
000800*@** Licensed Materials - Property of                                     
000900*@** ExlService Holdings, Inc.                                            
001000*@**                                                                      
001100*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.        
001200*@**                                                                      
001300*@** Contains confidential and trade secret information.                  
001400*@** Copyright notice is precautionary only and does not                  
001500*@** imply publication.                                                   
001600*@**                                                                      
001700*@**20100811*******************************************                   
001800*D****************************************************************        
001900*D                     COPYBOOK DESCRIPTION                               
002000*D****************************************************************        
002100*D                                                                        
002200*D  BS-SCORING-OUTPUT is the extract line downstream reporting            
002300*D  picks up -- one row per BS-SCORING-REQUEST, in input order,           
002400*D  whether or not the request passed INN validation is not               
002500*D  relevant here (rejects never reach PBSENRCH).                         
002600*D                                                                        
002700*D****************************************************************        
002800*H****************************************************************        
002900*H                        COPYBOOK HISTORY                                
003000*H****************************************************************        
003100*H                                                                        
003200*H 20210130-101-01 KDW  New copybook for BizScore rescoring batch.        
003300*H                                                                        
003400*H****************************************************************        
003500                                                                          
003600 01  BS-SCORING-OUTPUT.                                                   
003700     05  BS-OUT-REQUEST-ID           PIC 9(09).                           
003800     05  BS-OUT-COMPANY-NAME         PIC X(100).                          
003900     05  BS-OUT-INN                  PIC X(12).                           
004000     05  BS-OUT-SCORE                PIC 9V999.                           
004100     05  BS-OUT-SCORE-X REDEFINES                                         
004200         BS-OUT-SCORE                PIC X(04).                           
004300     05  BS-OUT-RISK-LEVEL           PIC X(06).                           
004400         88  BS-OUT-RISK-LOW             VALUE 'LOW'.                     
004500         88  BS-OUT-RISK-MEDIUM          VALUE 'MEDIUM'.                  
004600         88  BS-OUT-RISK-HIGH            VALUE 'HIGH'.                    
004700     05  BS-OUT-PROC-STATUS          PIC X(14).                           
004800         88  BS-OUT-STAT-APPROVED        VALUE 'AUTO_APPROVED'.           
004900         88  BS-OUT-STAT-REJECTED        VALUE 'AUTO_REJECTED'.           
005000         88  BS-OUT-STAT-ESCALATED       VALUE 'ESCALATED'.               
005100         88  BS-OUT-STAT-MAN-REVIEW      VALUE 'MANUAL_REVIEW'.           
005200     05  BS-OUT-PRIORITY             PIC X(06).                           
005300     05  BS-OUT-REASON               PIC X(100).                          
005400     05  FILLER                      PIC X(10).                           
