000100******************************************************************        
000200*                                                                *        
000300*   WBREQCPY  -  BIZSCORE SCORING REQUEST RECORD LAYOUT          *        
000400*                                                                *        
000500******************************************************************        
000600*@**20100811*******************************************                   
000700*@**                                                                      
000800*@** Licensed Materials - Property of                                     
000900*@** ExlService Holdings, Inc.                                            
001000*@**                                                                      
001100*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.        
001200*@**                                                                      
001300*@** Contains confidential and trade secret information.                  
001400*@** Copyright notice is precautionary only and does not                  
001500*@** imply publication.                                                   
001600*@**                                                                      
001700*@**20100811*******************************************                   
001800*D****************************************************************        
001900*D                     COPYBOOK DESCRIPTION                               
002000*D****************************************************************        
002100*D                                                                        
002200*D  One BS-SCORING-REQUEST occurrence per company submitted to            
002300*D  the BizScore rescoring batch for the run.  Record is built            
002400*D  by the extract feeding SCORING-REQUEST-IN; INN, revenue and           
002500*D  headcount are copied verbatim from the originating loan               
002600*D  application.  The three LEGACY fields are a second,                   
002700*D  independently populated set of revenue/headcount/age columns          
002800*D  carried only for the PBSSCORE fallback formula -- do not              
002900*D  assume they equal the ANNUAL-REVENUE/EMPLOYEE-COUNT/YEARS-            
003000*D  IN-BUSINESS fields above them.                                        
003100*D                                                                        
003200*D****************************************************************        
003300*H****************************************************************        
003400*H                        COPYBOOK HISTORY                                
003500*H****************************************************************        
003600*H                                                                        
003700*H 20210130-101-01 KDW  New copybook for BizScore rescoring batch.        
003800*H 20220425-104-03 TLN  Added REVENUE-LEGACY/EMPLOYEES-LEGACY/            
003900*H                      BUSINESS-AGE-LEGACY for the fallback              
004000*H                      scoring formula conversion project.               
004100*H 20210818-101-10 SAT  Converted ANNUAL-REVENUE/REQUESTED-               
004200*H                      AMOUNT/REVENUE-LEGACY off COMP-3 to               
004300*H                      COMP-5 -- this shop does not carry                
004400*H                      packed-decimal work fields.                       
004500*H                                                                        
004600*H****************************************************************        
004700                                                                          
004800 01  BS-SCORING-REQUEST.                                                  
004900     05  BS-REQ-ID                   PIC 9(09).                           
005000     05  BS-REQ-ID-X REDEFINES                                            
005100         BS-REQ-ID                   PIC X(09).                           
005200     05  BS-REQ-COMPANY-NAME         PIC X(100).                          
005300     05  BS-REQ-INN                  PIC X(12).                           
005400     05  BS-REQ-INN-DIGITS REDEFINES                                      
005500         BS-REQ-INN.                                                      
005600         10  BS-REQ-INN-DIGIT        PIC X(01)                            
005700                                      OCCURS 12 TIMES.                    
005800     05  BS-REQ-BUSINESS-TYPE        PIC X(30).                           
005900     05  BS-REQ-YEARS-IN-BUS         PIC 9(03).                           
006000     05  BS-REQ-ANNUAL-REVENUE       PIC S9(13)V99 COMP-5.                
006100     05  BS-REQ-EMPLOYEE-COUNT       PIC 9(07).                           
006200     05  BS-REQ-REQUESTED-AMOUNT     PIC S9(13)V99 COMP-5.                
006300     05  BS-REQ-HAS-EXIST-LOANS      PIC X(01).                           
006400         88  BS-REQ-HAS-LOANS-YES        VALUE 'Y'.                       
006500         88  BS-REQ-HAS-LOANS-NO         VALUE 'N'.                       
006600     05  BS-REQ-INDUSTRY             PIC X(40).                           
006700     05  BS-REQ-CREDIT-HISTORY       PIC 9(02).                           
006800     05  BS-REQ-REVENUE-LEGACY       PIC S9(13)V99 COMP-5.                
006900     05  BS-REQ-EMPLOYEES-LEGACY     PIC 9(07).                           
007000     05  BS-REQ-BUSINESS-AGE-LEGACY  PIC 9(03).                           
007100     05  FILLER                      PIC X(20).                           
