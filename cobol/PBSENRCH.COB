000100*$CALL                                                                    
000200 IDENTIFICATION  DIVISION.                                                
000300 PROGRAM-ID.     PBSENRCH.                                                
000400 AUTHOR.         P. D. SUAREZ.                                            
000500 INSTALLATION.   EXLSERVICE HOLDINGS, INC. - DENVER DP CENTER.            
000600 DATE-WRITTEN.   FEBRUARY 12, 1991.                                       
000700 DATE-COMPILED.                                                           
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
000900*@**20210318*******************************************                   
001000*@**                                                                      
001100*@** Licensed Materials - Property of                                     
001200*@** ExlService Holdings, Inc.                                            
001300*@**                                                                      
001400*@** (C) 1983-2021 ExlService Holdings, Inc.  All Rights Reserved.        
001500*@**                                                                      
001600*@** Contains confidential and trade secret information.                  
001700*@** Copyright notice is precautionary only and does not                  
001800*@** imply publication.                                                   
001900*@**                                                                      
002000*@**20210318*******************************************                   
002100                                                                          
002200*D****************************************************************        
002300*D                     PROGRAM DESCRIPTION                                
002400*D****************************************************************        
002500*D                                                                        
002600*D  Turns the decision code coming off PBSPOLCY into the extract          
002700*D  status code the downstream loan-officer report expects, and           
002800*D  carries PRIORITY/REASON through onto the output line.  If no          
002900*D  decision was available for a request, the documented default          
003000*D  (MEDIUM / MANUAL_REVIEW / "Policy decision unavailable") is           
003100*D  applied instead of leaving the output fields blank.                   
003200*D                                                                        
003300*D****************************************************************        
003400                                                                          
003500*H****************************************************************        
003600*H        PROGRAM HISTORY                                                 
003700*H****************************************************************        
003800*H                                                                        
003900*H 910212-007-01 PDS  New program - underwriting disposition code         
004000*H                    lookup for the small-business desk extract.         
004100*H 940426-008-01 CAB  Added the escalation disposition code per           
004200*H                    credit policy memo 94-03.                           
004300*H 980915-011-03 PDS  Year 2000 compliance review - expanded date         
004400*H                    work areas; no impact to code lookup.               
004500*H 20040321-015-01 NKV  Ported call-count diagnostic field off            
004600*H                      COMP-1 per platform migration standard            
004700*H                      PS-114.                                           
004800*H 20210318-101-04 SAT  Repurposed as PBSENRCH for the BizScore           
004900*H                      rescoring batch.  Disposition lookup is           
005000*H                      now keyed off SCORING-DECISION.DECISION           
005100*H                      instead of the old worksheet outcome code.        
005200*H 20210817-101-09 SAT  Renamed the LK- linkage items to WENR-            
005300*H                      per shop standard -- every other CALLed           
005400*H                      program keys its LINKAGE SECTION off a            
005500*H                      program-specific prefix, not a generic            
005600*H                      one.                                              
005700*H 20210818-101-10 SAT  Converted WS-CALL-COUNT/WS-NO-DECISION-           
005800*H                      COUNT off unsigned COMP to signed COMP-5          
005900*H                      to match the shop's binary-index habit.           
006000*H                                                                        
006100*H****************************************************************        
006200                                                                          
006300******************************************************************        
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SOURCE-COMPUTER.    IBM-AT.                                              
006700 OBJECT-COMPUTER.    IBM-AT.                                              
006800 SPECIAL-NAMES.                                                           
006900*                                                                         
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200                                                                          
007300************************************************************              
007400*         WORKING STORAGE                                  *              
007500************************************************************              
007600 DATA DIVISION.                                                           
007700 WORKING-STORAGE SECTION.                                                 
007800                                                                          
007900 01  WS-PROGRAM-INFO.                                                     
008000     05  WS-PGM-ID                   PIC X(08) VALUE 'PBSENRCH'.          
008100     05  FILLER                      PIC X(08) VALUE SPACES.              
008200                                                                          
008300 01  WS-CALL-DIAGNOSTICS.                                                 
008400     05  WS-CALL-COUNT               PIC S9(07) COMP-5.                   
008500     05  WS-NO-DECISION-COUNT        PIC S9(07) COMP-5.                   
008600                                                                          
008700 01  WS-DECISION-WORK.                                                    
008800     05  WS-DEC-TEXT                 PIC X(20).                           
008900     05  WS-DEC-TEXT-TBL REDEFINES                                        
009000         WS-DEC-TEXT.                                                     
009100         10  WS-DEC-CHAR             PIC X(01)                            
009200                                      OCCURS 20 TIMES.                    
009300                                                                          
009400******************************************************************        
009500 LINKAGE SECTION.                                                         
009600******************************************************************        
009700                                                                          
009800 01  WENR-DECISION-TEXT                PIC X(20).                         
009900 01  WENR-DECISION-PRIORITY            PIC X(06).                         
010000 01  WENR-DECISION-REASON              PIC X(100).                        
010100                                                                          
010200 01  WENR-PROC-STATUS                  PIC X(14).                         
010300     88  WENR-STAT-APPROVED                VALUE 'AUTO_APPROVED'.         
010400     88  WENR-STAT-REJECTED                VALUE 'AUTO_REJECTED'.         
010500     88  WENR-STAT-ESCALATED               VALUE 'ESCALATED'.             
010600     88  WENR-STAT-MAN-REVIEW              VALUE 'MANUAL_REVIEW'.         
010700 01  WENR-PROC-STATUS-X REDEFINES                                         
010800     WENR-PROC-STATUS                  PIC X(14).                         
010900 01  WENR-OUT-PRIORITY                 PIC X(06).                         
011000 01  WENR-OUT-PRIORITY-X REDEFINES                                        
011100     WENR-OUT-PRIORITY                 PIC X(06).                         
011200 01  WENR-OUT-REASON                   PIC X(100).                        
011300                                                                          
011400******************************************************************        
011500 PROCEDURE DIVISION USING WENR-DECISION-TEXT                              
011600                          WENR-DECISION-PRIORITY                          
011700                          WENR-DECISION-REASON                            
011800                          WENR-PROC-STATUS                                
011900                          WENR-OUT-PRIORITY                               
012000                          WENR-OUT-REASON.                                
012100******************************************************************        
012200 0000-MAIN-LOGIC.                                                         
012300                                                                          
012400     ADD 1                       TO WS-CALL-COUNT.                        
012500     MOVE SPACES                 TO WENR-PROC-STATUS.                     
012600     MOVE SPACES                 TO WENR-OUT-PRIORITY.                    
012700     MOVE SPACES                 TO WENR-OUT-REASON.                      
012800     PERFORM 1000-MAP-STATUS THRU 1000-EXIT.                              
012900                                                                          
013000 0000-MAIN-LOGIC-EXIT.                                                    
013100     EXIT PROGRAM.                                                        
013200                                                                          
013300******************************************************************        
013400*   BUSINESS RULE E1 - DECISION TO PROCESSING-STATUS MAPPING     *        
013500******************************************************************        
013600 1000-MAP-STATUS.                                                         
013700                                                                          
013800     IF WENR-DECISION-TEXT = SPACES                                       
013900         ADD 1                   TO WS-NO-DECISION-COUNT                  
014000         MOVE 'MEDIUM'           TO WENR-OUT-PRIORITY                     
014100         MOVE 'Policy decision unavailable'                               
014200                                  TO WENR-OUT-REASON                      
014300         MOVE 'MANUAL_REVIEW'    TO WENR-PROC-STATUS                      
014400         GO TO 1000-EXIT                                                  
014500     END-IF.                                                              
014600                                                                          
014700     MOVE WENR-DECISION-TEXT       TO WS-DEC-TEXT.                        
014800     MOVE WENR-DECISION-PRIORITY   TO WENR-OUT-PRIORITY.                  
014900     MOVE WENR-DECISION-REASON     TO WENR-OUT-REASON.                    
015000                                                                          
015100     EVALUATE WS-DEC-TEXT                                                 
015200       WHEN 'AUTO_APPROVE'                                                
015300           MOVE 'AUTO_APPROVED'   TO WENR-PROC-STATUS                     
015400       WHEN 'AUTO_REJECT'                                                 
015500           MOVE 'AUTO_REJECTED'   TO WENR-PROC-STATUS                     
015600       WHEN 'ESCALATE_TO_MANAGER'                                         
015700           MOVE 'ESCALATED'       TO WENR-PROC-STATUS                     
015800       WHEN OTHER                                                         
015900           MOVE 'MANUAL_REVIEW'   TO WENR-PROC-STATUS                     
016000     END-EVALUATE.                                                        
016100                                                                          
016200 1000-EXIT.                                                               
016300     EXIT.                                                                
016400                                                                          
016500******************************************************************        
016600*                                                                *        
016700*                    E N D   O F   S O U R C E                   *        
016800*                                                                *        
016900******************************************************************        
