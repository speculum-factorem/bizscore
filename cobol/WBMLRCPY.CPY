000100******************************************************************        
000200*                                                                *        
000300*   WBMLRCPY  -  BIZSCORE ML SERVICE RESPONSE RECORD LAYOUT      *        
000400*                                                                *        
000500******************************************************************        
000600*@**20100811*******************************************                   
000700*@**                                                                      
000800*@** Licensed Materials - Property of                                     
000900*@** ExlService Holdings, Inc.                                            
001000*@**                                                                      
001100*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.        
001200*@**                                                                      
001300*@** Contains confidential and trade secret information.                  
001400*@** Copyright notice is precautionary only and does not                  
001500*@** imply publication.                                                   
001600*@**                                                                      
001700*@**20100811*******************************************                   
001800*D****************************************************************        
001900*D                     COPYBOOK DESCRIPTION                               
002000*D****************************************************************        
002100*D                                                                        
002200*D  One BS-ML-RESPONSE occurrence per BS-SCORING-REQUEST, read in         
002300*D  lockstep by relative position (same REQUEST-ID sequencing).           
002400*D  Stands in for the on-line call to the external ML scoring             
002500*D  service -- the on-line service is not reachable from batch,           
002600*D  so its answer is captured to ML-RESPONSE-IN ahead of the run          
002700*D  by the extract job (see run-book BSCR-01).                            
002800*D                                                                        
002900*D****************************************************************        
003000*H****************************************************************        
003100*H                        COPYBOOK HISTORY                                
003200*H****************************************************************        
003300*H                                                                        
003400*H 20210130-101-01 KDW  New copybook for BizScore rescoring batch.        
003500*H                                                                        
003600*H****************************************************************        
003700                                                                          
003800 01  BS-ML-RESPONSE.                                                      
003900     05  BS-MLR-AVAILABLE            PIC X(01).                           
004000         88  BS-MLR-IS-AVAILABLE         VALUE 'Y'.                       
004100         88  BS-MLR-NOT-AVAILABLE        VALUE 'N'.                       
004200     05  BS-MLR-SCORE                PIC 9(04).                           
004300     05  BS-MLR-DECISION             PIC X(20).                           
004400     05  BS-MLR-DECISION-TBL REDEFINES                                    
004500         BS-MLR-DECISION.                                                 
004600         10  BS-MLR-DECISION-CHAR    PIC X(01)                            
004700                                      OCCURS 20 TIMES.                    
004800     05  FILLER                      PIC X(15).                           
