000100*$CALL                                                                    
000200 IDENTIFICATION  DIVISION.                                                
000300 PROGRAM-ID.     BSCRBTCH.                                                
000400 AUTHOR.         D. R. HALVORSEN.                                         
000500 INSTALLATION.   EXLSERVICE HOLDINGS, INC. - DENVER DP CENTER.            
000600 DATE-WRITTEN.   JANUARY 15, 1990.                                        
000700 DATE-COMPILED.                                                           
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
000900*@**20210226*******************************************                   
001000*@**                                                                      
001100*@** Licensed Materials - Property of                                     
001200*@** ExlService Holdings, Inc.                                            
001300*@**                                                                      
001400*@** (C) 1983-2021 ExlService Holdings, Inc.  All Rights Reserved.        
001500*@**                                                                      
001600*@** Contains confidential and trade secret information.                  
001700*@** Copyright notice is precautionary only and does not                  
001800*@** imply publication.                                                   
001900*@**                                                                      
002000*@**20210226*******************************************                   
002100                                                                          
002200*D****************************************************************        
002300*D                     PROGRAM DESCRIPTION                                
002400*D****************************************************************        
002500*D                                                                        
002600*D  Nightly control run for the BizScore small-business rescoring         
002700*D  batch.  Loads the risk-policy table once, then for each               
002800*D  SCORING-REQUEST-IN record: validates the INN (PBSINNVL),              
002900*D  scores the request (PBSSCORE), scans the policy table                 
003000*D  (PBSPOLCY), maps the decision to a processing status                  
003100*D  (PBSENRCH), and writes the decision and output extract                
003200*D  records.  Records that fail INN validation are written to             
003300*D  the reject report and never reach the scoring/policy/                 
003400*D  enrichment steps.  Prints one control-total report at end             
003500*D  of run.                                                               
003600*D                                                                        
003700*D****************************************************************        
003800                                                                          
003900*P****************************************************************        
004000*P        PROGRAMMING NOTES                                               
004100*P****************************************************************        
004200*P                                                                        
004300*P  ML-RESPONSE-IN is read in lockstep with SCORING-REQUEST-IN --         
004400*P  one ML-RESPONSE-IN row per request, same relative position.           
004500*P  If ML-RESPONSE-IN runs out first, BS-MLR-AVAILABLE is forced          
004600*P  to 'N' so PBSSCORE falls back to the worksheet formula for            
004700*P  the remainder of the run rather than abending.                        
004800*P                                                                        
004900*P  RISK-POLICY-IN/POLICY-CONDITION-IN are trusted to already be          
005000*P  filtered to active, in-scope-type rows, sorted ascending by           
005100*P  PRIORITY-ORDER, and to carry exactly COND-COUNT condition             
005200*P  rows per policy -- see WBPOLCPY.  This program does not               
005300*P  re-sort or re-filter; it only loads.                                  
005400*P                                                                        
005500*P****************************************************************        
005600                                                                          
005700*H****************************************************************        
005800*H        PROGRAM HISTORY                                                 
005900*H****************************************************************        
006000*H                                                                        
006100*H 900115-004-01 DRH  New program - nightly worksheet control             
006200*H                    run for the small-business desk.  Reads             
006300*H                    the worksheet extract, calls PBSINNVL,              
006400*H                    PBSSCORE and PBSPOLCY per applicant, and            
006500*H                    prints the nightly control totals.                  
006600*H 910529-005-02 CAB  Added the escalation total line to the              
006700*H                    nightly control report per credit policy            
006800*H                    memo 91-05.                                         
006900*H 980915-011-05 PDS  Year 2000 compliance review - expanded              
007000*H                    date work areas; no impact to control               
007100*H                    totals.                                             
007200*H 20040405-016-01 NKV  Ported run-total fields off COMP-1 per            
007300*H                      platform migration standard PS-114.               
007400*H 20210130-101-01 KDW  Repurposed as BSCRBTCH, the BizScore              
007500*H                      rescoring batch driver.  Replaced the             
007600*H                      worksheet card-extract read with the              
007700*H                      SCORING-REQUEST-IN/ML-RESPONSE-IN pair,           
007800*H                      added the risk-policy table load and              
007900*H                      the PBSENRCH enrichment step, and split           
008000*H                      the reject list onto its own report               
008100*H                      file instead of interleaving it with              
008200*H                      the control totals.                               
008300*H 20210226-101-07 SAT  Added SCORING-OUTPUT-OUT as a separate            
008400*H                      extract file from SCORING-DECISION-OUT            
008500*H                      -- downstream reporting needed the                
008600*H                      enriched record without the PENDING               
008700*H                      decision-file fields mixed in.                    
008800*H 20210816-101-08 SAT  1120-LOAD-ONE-POLICY now tests                    
008900*H                      BS-POL-ACTIVE-SW and BS-POL-TYPE itself           
009000*H                      instead of trusting the extract to have           
009100*H                      screened them -- split the paragraph into         
009200*H                      1125-STORE-ONE-POLICY and the new                 
009300*H                      1170-SKIP-CONDITIONS so a disqualified            
009400*H                      policy's condition rows still get read            
009500*H                      off POLICY-CONDITION-IN and thrown away,          
009600*H                      keeping the two files in step.                    
009700*H                                                                        
009800*H****************************************************************        
009900                                                                          
010000******************************************************************        
010100 ENVIRONMENT DIVISION.                                                    
010200 CONFIGURATION SECTION.                                                   
010300 SOURCE-COMPUTER.    IBM-AT.                                              
010400 OBJECT-COMPUTER.    IBM-AT.                                              
010500 SPECIAL-NAMES.                                                           
010600*                                                                         
010700 INPUT-OUTPUT SECTION.                                                    
010800 FILE-CONTROL.                                                            
010900                                                                          
011000     SELECT BS-REQUEST-FILE     ASSIGN TO BSREQIN                         
011100                                 ORGANIZATION IS SEQUENTIAL               
011200                                 STATUS IS WS-REQUEST-STATUS.             
011300     SELECT BS-MLRESP-FILE      ASSIGN TO BSMLRIN                         
011400                                 ORGANIZATION IS SEQUENTIAL               
011500                                 STATUS IS WS-MLRESP-STATUS.              
011600     SELECT BS-POLICY-FILE      ASSIGN TO BSPOLIN                         
011700                                 ORGANIZATION IS SEQUENTIAL               
011800                                 STATUS IS WS-POLICY-STATUS.              
011900     SELECT BS-COND-FILE        ASSIGN TO BSCNDIN                         
012000                                 ORGANIZATION IS SEQUENTIAL               
012100                                 STATUS IS WS-COND-STATUS.                
012200     SELECT BS-DECISION-FILE    ASSIGN TO BSDECOUT                        
012300                                 ORGANIZATION IS SEQUENTIAL               
012400                                 STATUS IS WS-DECISION-STATUS.            
012500     SELECT BS-OUTPUT-FILE      ASSIGN TO BSOUTEXT                        
012600                                 ORGANIZATION IS SEQUENTIAL               
012700                                 STATUS IS WS-OUTPUT-STATUS.              
012800     SELECT BS-REJECT-FILE      ASSIGN TO BSREJOUT                        
012900                                 ORGANIZATION IS SEQUENTIAL               
013000                                 STATUS IS WS-REJECT-STATUS.              
013100     SELECT BS-SUMMARY-FILE     ASSIGN TO BSRPTOUT                        
013200                                 ORGANIZATION IS SEQUENTIAL               
013300                                 STATUS IS WS-SUMMARY-STATUS.             
013400                                                                          
013500************************************************************              
013600*         FILE DEFINITIONS                                 *              
013700************************************************************              
013800 DATA DIVISION.                                                           
013900 FILE SECTION.                                                            
014000                                                                          
014100 FD  BS-REQUEST-FILE                                                      
014200     LABEL RECORDS ARE STANDARD.                                          
014300 01  BS-REQUEST-FILE-REC            PIC X(258).                           
014400                                                                          
014500 FD  BS-MLRESP-FILE                                                       
014600     LABEL RECORDS ARE STANDARD.                                          
014700 01  BS-MLRESP-FILE-REC             PIC X(40).                            
014800                                                                          
014900 FD  BS-POLICY-FILE                                                       
015000     LABEL RECORDS ARE STANDARD.                                          
015100 01  BS-POLICY-FILE-REC             PIC X(113).                           
015200                                                                          
015300 FD  BS-COND-FILE                                                         
015400     LABEL RECORDS ARE STANDARD.                                          
015500 01  BS-COND-FILE-REC               PIC X(112).                           
015600                                                                          
015700 FD  BS-DECISION-FILE                                                     
015800     LABEL RECORDS ARE STANDARD.                                          
015900 01  BS-DECISION-FILE-REC           PIC X(214).                           
016000                                                                          
016100 FD  BS-OUTPUT-FILE                                                       
016200     LABEL RECORDS ARE STANDARD.                                          
016300 01  BS-OUTPUT-FILE-REC             PIC X(261).                           
016400                                                                          
016500 FD  BS-REJECT-FILE                                                       
016600     LABEL RECORDS ARE STANDARD.                                          
016700 01  BS-REJECT-FILE-REC             PIC X(160).                           
016800                                                                          
016900 FD  BS-SUMMARY-FILE                                                      
017000     LABEL RECORDS ARE STANDARD.                                          
017100 01  BS-SUMMARY-FILE-REC            PIC X(80).                            
017200                                                                          
017300************************************************************              
017400*         WORKING STORAGE                                  *              
017500************************************************************              
017600 WORKING-STORAGE SECTION.                                                 
017700                                                                          
017800 01  WS-PROGRAM-INFO.                                                     
017900     05  WS-PGM-ID                   PIC X(08) VALUE 'BSCRBTCH'.          
018000     05  FILLER                      PIC X(08) VALUE SPACES.              
018100                                                                          
018200 COPY WBWRKCPY.                                                           
018300 COPY WBREQCPY.                                                           
018400 COPY WBMLRCPY.                                                           
018500 COPY WBPOLCPY.                                                           
018600 COPY WBTBLCPY.                                                           
018700 COPY WBDECCPY.                                                           
018800 COPY WBOUTCPY.                                                           
018900                                                                          
019000 01  WS-LOCAL-SWITCHES.                                                   
019100     05  WS-EOF-POLICY-FLAG          PIC X(01).                           
019200         88  WS-AT-EOF-POLICY            VALUE 'Y'.                       
019300         88  WS-NOT-EOF-POLICY           VALUE 'N'.                       
019400                                                                          
019500******************************************************************        
019600*   FILE STATUS FIELDS - ONE PER SELECT, PER SHOP CONVENTION.    *        
019700******************************************************************        
019800 01  WS-FILE-STATUSES.                                                    
019900     05  WS-REQUEST-STATUS           PIC XX.                              
020000     05  WS-MLRESP-STATUS            PIC XX.                              
020100     05  WS-POLICY-STATUS            PIC XX.                              
020200     05  WS-COND-STATUS              PIC XX.                              
020300     05  WS-DECISION-STATUS          PIC XX.                              
020400     05  WS-OUTPUT-STATUS            PIC XX.                              
020500     05  WS-REJECT-STATUS            PIC XX.                              
020600     05  WS-SUMMARY-STATUS           PIC XX.                              
020700                                                                          
020800 01  WS-ID-COUNTERS.                                                      
020900     05  WS-NEXT-DEC-ID              PIC S9(09) COMP-5.                   
021000     05  WS-SKIP-IDX                 PIC S9(02) COMP-5.                   
021100                                                                          
021200******************************************************************        
021300*   CALL RESULT WORK AREA - PASSED BY REFERENCE ON THE CALLS TO  *        
021400*   PBSSCORE, PBSPOLCY AND PBSENRCH BELOW.                       *        
021500******************************************************************        
021600 01  WS-CALL-RESULTS.                                                     
021700     05  WS-SCORE                    PIC 9V999.                           
021800     05  WS-RISK-LEVEL               PIC X(06).                           
021900         88  WS-RISK-IS-LOW              VALUE 'LOW'.                     
022000         88  WS-RISK-IS-MEDIUM            VALUE 'MEDIUM'.                 
022100         88  WS-RISK-IS-HIGH              VALUE 'HIGH'.                   
022200     05  WS-DECISION-TEXT            PIC X(20).                           
022300     05  WS-REASON-TEXT              PIC X(100).                          
022400     05  WS-APPLIED-POLICY           PIC X(40).                           
022500     05  WS-PRIORITY-TEXT            PIC X(06).                           
022600     05  WS-PROC-STATUS              PIC X(14).                           
022700     05  WS-OUT-PRIORITY             PIC X(06).                           
022800     05  WS-OUT-REASON               PIC X(100).                          
022900     05  WS-INN-REASON               PIC X(40).                           
023000                                                                          
023100******************************************************************        
023200*   REJECT REPORT LINE                                          *         
023300******************************************************************        
023400 01  WR-REJECT-LINE.                                                      
023500     05  WR-REJ-REQ-ID               PIC X(09).                           
023600     05  FILLER                      PIC X(02) VALUE SPACES.              
023700     05  WR-REJ-COMPANY              PIC X(100).                          
023800     05  FILLER                      PIC X(02) VALUE SPACES.              
023900     05  WR-REJ-REASON               PIC X(40).                           
024000     05  FILLER                      PIC X(07) VALUE SPACES.              
024100                                                                          
024200******************************************************************        
024300*   CONTROL TOTAL REPORT LINE                                   *         
024400******************************************************************        
024500 01  WS-RPT-LINE.                                                         
024600     05  WS-RPT-LABEL                PIC X(40).                           
024700     05  WS-RPT-COUNT                PIC ZZZ,ZZ9.                         
024800     05  FILLER                      PIC X(33) VALUE SPACES.              
024900                                                                          
025000******************************************************************        
025100 PROCEDURE DIVISION.                                                      
025200******************************************************************        
025300 0000-MAIN-LOGIC.                                                         
025400                                                                          
025500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
025600     PERFORM 2000-PROCESS-FILE THRU 2000-EXIT.                            
025700     PERFORM 8000-WRITE-SUMMARY THRU 8000-EXIT.                           
025800     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
025900                                                                          
026000 0000-MAIN-LOGIC-EXIT.                                                    
026100     STOP RUN.                                                            
026200                                                                          
026300******************************************************************        
026400*   OPEN FILES, ZERO CONTROL TOTALS, LOAD THE RISK-POLICY TABLE  *        
026500******************************************************************        
026600 1000-INITIALIZE.                                                         
026700                                                                          
026800     MOVE SPACES                 TO BS-SW-ERROR-FLAG.                     
026900     MOVE 'N'                    TO BS-SW-ERROR-FLAG.                     
027000     MOVE 'N'                    TO BS-SW-EOF-REQUEST.                    
027100     MOVE ZERO                   TO BS-TOT-READ.                          
027200     MOVE ZERO                   TO BS-TOT-REJECTED.                      
027300     MOVE ZERO                   TO BS-TOT-SCORED.                        
027400     MOVE ZERO                   TO BS-TOT-LOW-RISK.                      
027500     MOVE ZERO                   TO BS-TOT-MEDIUM-RISK.                   
027600     MOVE ZERO                   TO BS-TOT-HIGH-RISK.                     
027700     MOVE ZERO                   TO BS-TOT-APPROVED.                      
027800     MOVE ZERO                   TO BS-TOT-AUTO-REJECTED.                 
027900     MOVE ZERO                   TO BS-TOT-ESCALATED.                     
028000     MOVE ZERO                   TO BS-TOT-MANUAL-REVIEW.                 
028100     MOVE ZERO                   TO BS-TOT-FAILED.                        
028200     MOVE ZERO                   TO WS-NEXT-DEC-ID.                       
028300                                                                          
028400     OPEN INPUT  BS-REQUEST-FILE                                          
028500                 BS-MLRESP-FILE                                           
028600                 BS-POLICY-FILE                                           
028700                 BS-COND-FILE.                                            
028800     OPEN OUTPUT BS-DECISION-FILE                                         
028900                 BS-OUTPUT-FILE                                           
029000                 BS-REJECT-FILE                                           
029100                 BS-SUMMARY-FILE.                                         
029200                                                                          
029300     PERFORM 1100-LOAD-POLICY-TABLE THRU 1100-EXIT.                       
029400                                                                          
029500 1000-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800******************************************************************        
029900*   LOAD RISK-POLICY-IN / POLICY-CONDITION-IN INTO THE RUNTIME   *        
030000*   TABLE PBSPOLCY WILL SCAN.  SEE PROGRAMMING NOTES ABOVE.      *        
030100******************************************************************        
030200 1100-LOAD-POLICY-TABLE.                                                  
030300                                                                          
030400     MOVE ZERO                   TO WBS-POL-COUNT.                        
030500     MOVE 'N'                    TO WS-EOF-POLICY-FLAG.                   
030600     PERFORM 1110-READ-POLICY THRU 1110-EXIT.                             
030700     PERFORM 1120-LOAD-ONE-POLICY THRU 1120-EXIT                          
030800         UNTIL WS-AT-EOF-POLICY.                                          
030900                                                                          
031000 1100-EXIT.                                                               
031100     EXIT.                                                                
031200                                                                          
031300******************************************************************        
031400 1110-READ-POLICY.                                                        
031500                                                                          
031600     READ BS-POLICY-FILE INTO BS-RISK-POLICY                              
031700         AT END                                                           
031800             MOVE 'Y'            TO WS-EOF-POLICY-FLAG                    
031900     END-READ.                                                            
032000                                                                          
032100 1110-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400******************************************************************        
032500*   BATCH FLOW STEP 3 - RISK-POLICY-IN IS FILTERED TO ACTIVE,    *        
032600*   IN-SCOPE-TYPE ROWS RIGHT HERE.  THE DATA PRODUCER JOB ONLY   *        
032700*   GUARANTEES THE SORT (PRIORITY-ORDER ASCENDING) -- SEE        *        
032800*   WBPOLCPY.  A NON-QUALIFYING POLICY'S CONDITION ROWS STILL    *        
032900*   HAVE TO BE READ OFF POLICY-CONDITION-IN AND DISCARDED SO     *        
033000*   THE TWO FILES STAY IN STEP FOR THE NEXT POLICY.              *        
033100******************************************************************        
033200 1120-LOAD-ONE-POLICY.                                                    
033300                                                                          
033400     IF BS-POL-IS-ACTIVE                                                  
033500         AND (BS-POL-TYPE-APPROVAL                                        
033600           OR BS-POL-TYPE-REJECTION                                       
033700           OR BS-POL-TYPE-ESCALATION                                      
033800           OR BS-POL-TYPE-PRIORITY)                                       
033900         PERFORM 1125-STORE-ONE-POLICY THRU 1125-EXIT                     
034000     ELSE                                                                 
034100         PERFORM 1170-SKIP-CONDITIONS THRU 1170-EXIT                      
034200             VARYING WS-SKIP-IDX FROM 1 BY 1                              
034300             UNTIL WS-SKIP-IDX > BS-POL-COND-COUNT                        
034400     END-IF.                                                              
034500                                                                          
034600     PERFORM 1110-READ-POLICY THRU 1110-EXIT.                             
034700                                                                          
034800 1120-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100******************************************************************        
035200 1125-STORE-ONE-POLICY.                                                   
035300                                                                          
035400     ADD 1                       TO WBS-POL-COUNT.                        
035500     MOVE BS-POL-ID              TO WBS-POL-ID(WBS-POL-COUNT).            
035600     MOVE BS-POL-NAME            TO WBS-POL-NAME(WBS-POL-COUNT).          
035700     MOVE BS-POL-TYPE            TO WBS-POL-TYPE(WBS-POL-COUNT).          
035800     MOVE BS-POL-ACTION          TO                                       
035900                                  WBS-POL-ACTION(WBS-POL-COUNT).          
036000     MOVE BS-POL-ACTION-VALUE    TO                                       
036100                              WBS-POL-ACTION-VALUE(WBS-POL-COUNT).        
036200     MOVE BS-POL-COND-COUNT      TO                                       
036300                              WBS-POL-COND-COUNT(WBS-POL-COUNT).          
036400                                                                          
036500     PERFORM 1150-LOAD-CONDITIONS THRU 1150-EXIT                          
036600         VARYING WBS-COND-IDX FROM 1 BY 1                                 
036700         UNTIL WBS-COND-IDX >                                             
036800                 WBS-POL-COND-COUNT(WBS-POL-COUNT).                       
036900                                                                          
037000 1125-EXIT.                                                               
037100     EXIT.                                                                
037200                                                                          
037300******************************************************************        
037400*   POLICY DID NOT QUALIFY - READ AND THROW AWAY ITS CONDITION   *        
037500*   ROWS SO POLICY-CONDITION-IN STAYS ALIGNED TO THE NEXT ROW    *        
037600*   OF RISK-POLICY-IN.                                          *         
037700******************************************************************        
037800 1170-SKIP-CONDITIONS.                                                    
037900                                                                          
038000     PERFORM 1160-READ-CONDITION THRU 1160-EXIT.                          
038100                                                                          
038200 1170-EXIT.                                                               
038300     EXIT.                                                                
038400                                                                          
038500******************************************************************        
038600*   READ AND STORE ONE POLICY-CONDITION-IN ROW.  RISK-POLICY-IN  *        
038700*   AND POLICY-CONDITION-IN ARE READ FROM SEPARATE FILES BUT     *        
038800*   MUST BE IN PARENT/CHILD STEP -- BS-POL-COND-COUNT ON THE     *        
038900*   PARENT TELLS THIS PARAGRAPH HOW MANY CHILD ROWS TO SLICE.    *        
039000******************************************************************        
039100 1150-LOAD-CONDITIONS.                                                    
039200                                                                          
039300     PERFORM 1160-READ-CONDITION THRU 1160-EXIT.                          
039400                                                                          
039500     MOVE BS-COND-FIELD          TO                                       
039600         WBS-COND-FIELD(WBS-POL-COUNT WBS-COND-IDX).                      
039700     MOVE BS-COND-OPERATOR       TO                                       
039800         WBS-COND-OPERATOR(WBS-POL-COUNT WBS-COND-IDX).                   
039900     MOVE BS-COND-VALUE          TO                                       
040000         WBS-COND-VALUE(WBS-POL-COUNT WBS-COND-IDX).                      
040100     MOVE BS-COND-NUMERIC-VALUE  TO                                       
040200         WBS-COND-NUMERIC-VALUE(WBS-POL-COUNT WBS-COND-IDX).              
040300     MOVE BS-COND-BOOLEAN-VALUE  TO                                       
040400         WBS-COND-BOOLEAN-VALUE(WBS-POL-COUNT WBS-COND-IDX).              
040500     MOVE BS-COND-LOGICAL-OP     TO                                       
040600         WBS-COND-LOGICAL-OP(WBS-POL-COUNT WBS-COND-IDX).                 
040700                                                                          
040800 1150-EXIT.                                                               
040900     EXIT.                                                                
041000                                                                          
041100******************************************************************        
041200 1160-READ-CONDITION.                                                     
041300                                                                          
041400     READ BS-COND-FILE INTO BS-POLICY-CONDITION                           
041500         AT END                                                           
041600             DISPLAY 'BSCRBTCH - POLICY-CONDITION-IN SHORT FOR '          
041700             DISPLAY '  POLICY ID ' BS-POL-ID                             
041800             MOVE 'Y'            TO BS-SW-ERROR-FLAG                      
041900             PERFORM 9900-ABEND-RUN THRU 9900-EXIT                        
042000     END-READ.                                                            
042100                                                                          
042200 1160-EXIT.                                                               
042300     EXIT.                                                                
042400                                                                          
042500******************************************************************        
042600*   BATCH FLOW STEP 5 - DRIVER LOOP, PRIMING READ THEN PROCESS   *        
042700******************************************************************        
042800 2000-PROCESS-FILE.                                                       
042900                                                                          
043000     PERFORM 2100-READ-REQUEST-PAIR THRU 2100-EXIT.                       
043100     PERFORM 3000-PROCESS-ONE-RECORD THRU 3000-EXIT                       
043200         UNTIL BS-SW-AT-EOF-REQUEST.                                      
043300                                                                          
043400 2000-EXIT.                                                               
043500     EXIT.                                                                
043600                                                                          
043700******************************************************************        
043800*   READ SCORING-REQUEST-IN AND ITS PAIRED ML-RESPONSE-IN ROW    *        
043900*   IN LOCKSTEP.  IF ML-RESPONSE-IN RUNS SHORT, FORCE A FALLBACK *        
044000*   SCORE INSTEAD OF ABENDING - SEE PROGRAMMING NOTES ABOVE.     *        
044100******************************************************************        
044200 2100-READ-REQUEST-PAIR.                                                  
044300                                                                          
044400     READ BS-REQUEST-FILE INTO BS-SCORING-REQUEST                         
044500         AT END                                                           
044600             MOVE 'Y'            TO BS-SW-EOF-REQUEST                     
044700     END-READ.                                                            
044800                                                                          
044900     IF BS-SW-NOT-EOF-REQUEST                                             
045000         READ BS-MLRESP-FILE INTO BS-ML-RESPONSE                          
045100             AT END                                                       
045200                 MOVE 'N'        TO BS-MLR-AVAILABLE                      
045300         END-READ                                                         
045400     END-IF.                                                              
045500                                                                          
045600 2100-EXIT.                                                               
045700     EXIT.                                                                
045800                                                                          
045900******************************************************************        
046000*   BATCH FLOW STEPS 1-4 FOR ONE SCORING-REQUEST-IN RECORD       *        
046100******************************************************************        
046200 3000-PROCESS-ONE-RECORD.                                                 
046300                                                                          
046400     ADD 1                       TO BS-TOT-READ.                          
046500                                                                          
046600     MOVE SPACES                 TO WS-INN-REASON.                        
046700     CALL 'PBSINNVL' USING BS-REQ-INN                                     
046800                           BS-SW-INN-VALID-FLAG                           
046900                           WS-INN-REASON.                                 
047000                                                                          
047100     IF BS-SW-INN-NOT-VALID                                               
047200         ADD 1                   TO BS-TOT-REJECTED                       
047300         PERFORM 3900-WRITE-REJECT THRU 3900-EXIT                         
047400         PERFORM 2100-READ-REQUEST-PAIR THRU 2100-EXIT                    
047500         GO TO 3000-EXIT                                                  
047600     END-IF.                                                              
047700                                                                          
047800     MOVE 'N'                    TO BS-SW-USED-FALLBACK.                  
047900     CALL 'PBSSCORE' USING BS-SCORING-REQUEST                             
048000                           BS-ML-RESPONSE                                 
048100                           WS-SCORE                                       
048200                           WS-RISK-LEVEL                                  
048300                           BS-SW-USED-FALLBACK.                           
048400                                                                          
048500     MOVE 'MANUAL_REVIEW'        TO WS-DECISION-TEXT.                     
048600     MOVE 'No matching policies found'                                    
048700                                  TO WS-REASON-TEXT.                      
048800     MOVE SPACES                 TO WS-APPLIED-POLICY.                    
048900     MOVE 'MEDIUM'               TO WS-PRIORITY-TEXT.                     
049000     CALL 'PBSPOLCY' USING BS-SCORING-REQUEST                             
049100                           WBS-POLICY-TABLE                               
049200                           WS-DECISION-TEXT                               
049300                           WS-REASON-TEXT                                 
049400                           WS-APPLIED-POLICY                              
049500                           WS-PRIORITY-TEXT.                              
049600                                                                          
049700     PERFORM 3700-WRITE-DECISION THRU 3700-EXIT.                          
049800                                                                          
049900     CALL 'PBSENRCH' USING WS-DECISION-TEXT                               
050000                           WS-PRIORITY-TEXT                               
050100                           WS-REASON-TEXT                                 
050200                           WS-PROC-STATUS                                 
050300                           WS-OUT-PRIORITY                                
050400                           WS-OUT-REASON.                                 
050500                                                                          
050600     PERFORM 3750-ACCUM-TOTALS THRU 3750-EXIT.                            
050700     PERFORM 3800-WRITE-OUTPUT THRU 3800-EXIT.                            
050800     PERFORM 2100-READ-REQUEST-PAIR THRU 2100-EXIT.                       
050900                                                                          
051000 3000-EXIT.                                                               
051100     EXIT.                                                                
051200                                                                          
051300******************************************************************        
051400*   REPORTS SECTION - RISK-LEVEL AND DECISION CONTROL TOTALS.    *        
051500*   OTHER HERE IS THE "UNEXPECTED ERROR" BUCKET - A BLANK OR     *        
051600*   UNRECOGNIZED PROC-STATUS COMING BACK FROM PBSENRCH.          *        
051700******************************************************************        
051800 3750-ACCUM-TOTALS.                                                       
051900                                                                          
052000     ADD 1                       TO BS-TOT-SCORED.                        
052100                                                                          
052200     EVALUATE WS-RISK-LEVEL                                               
052300       WHEN 'LOW'                                                         
052400          ADD 1                  TO BS-TOT-LOW-RISK                       
052500       WHEN 'MEDIUM'                                                      
052600          ADD 1                  TO BS-TOT-MEDIUM-RISK                    
052700       WHEN 'HIGH'                                                        
052800          ADD 1                  TO BS-TOT-HIGH-RISK                      
052900       WHEN OTHER                                                         
053000          CONTINUE                                                        
053100     END-EVALUATE.                                                        
053200                                                                          
053300     EVALUATE WS-PROC-STATUS                                              
053400       WHEN 'AUTO_APPROVED'                                               
053500          ADD 1                  TO BS-TOT-APPROVED                       
053600       WHEN 'AUTO_REJECTED'                                               
053700          ADD 1                  TO BS-TOT-AUTO-REJECTED                  
053800       WHEN 'ESCALATED'                                                   
053900          ADD 1                  TO BS-TOT-ESCALATED                      
054000       WHEN 'MANUAL_REVIEW'                                               
054100          ADD 1                  TO BS-TOT-MANUAL-REVIEW                  
054200       WHEN OTHER                                                         
054300          ADD 1                  TO BS-TOT-FAILED                         
054400     END-EVALUATE.                                                        
054500                                                                          
054600 3750-EXIT.                                                               
054700     EXIT.                                                                
054800                                                                          
054900******************************************************************        
055000 3700-WRITE-DECISION.                                                     
055100                                                                          
055200     ADD 1                       TO WS-NEXT-DEC-ID.                       
055300     MOVE WS-NEXT-DEC-ID         TO BS-DEC-ID.                            
055400     MOVE BS-REQ-ID              TO BS-DEC-REQUEST-ID.                    
055500     MOVE WS-DECISION-TEXT       TO BS-DEC-DECISION.                      
055600     MOVE WS-REASON-TEXT         TO BS-DEC-REASON.                        
055700     MOVE WS-APPLIED-POLICY      TO BS-DEC-APPLIED-POLICY.                
055800     MOVE WS-PRIORITY-TEXT       TO BS-DEC-PRIORITY.                      
055900     MOVE 'PENDING'              TO BS-DEC-FINAL-DECISION.                
056000     MOVE SPACES                 TO BS-DECISION-FILE-REC.                 
056100     WRITE BS-DECISION-FILE-REC FROM BS-SCORING-DECISION.                 
056200                                                                          
056300 3700-EXIT.                                                               
056400     EXIT.                                                                
056500                                                                          
056600******************************************************************        
056700 3800-WRITE-OUTPUT.                                                       
056800                                                                          
056900     MOVE BS-REQ-ID              TO BS-OUT-REQUEST-ID.                    
057000     MOVE BS-REQ-COMPANY-NAME    TO BS-OUT-COMPANY-NAME.                  
057100     MOVE BS-REQ-INN             TO BS-OUT-INN.                           
057200     MOVE WS-SCORE               TO BS-OUT-SCORE.                         
057300     MOVE WS-RISK-LEVEL          TO BS-OUT-RISK-LEVEL.                    
057400     MOVE WS-PROC-STATUS         TO BS-OUT-PROC-STATUS.                   
057500     MOVE WS-OUT-PRIORITY        TO BS-OUT-PRIORITY.                      
057600     MOVE WS-OUT-REASON          TO BS-OUT-REASON.                        
057700     MOVE SPACES                 TO BS-OUTPUT-FILE-REC.                   
057800     WRITE BS-OUTPUT-FILE-REC FROM BS-SCORING-OUTPUT.                     
057900                                                                          
058000 3800-EXIT.                                                               
058100     EXIT.                                                                
058200                                                                          
058300******************************************************************        
058400*   BUSINESS RULE - INVALID INN, PER-RECORD REJECT (BATCH FLOW  *         
058500*   STEP 1).  REQUEST-ID + COMPANY-NAME + REASON, AS ENCOUNTERED.*        
058600******************************************************************        
058700 3900-WRITE-REJECT.                                                       
058800                                                                          
058900     MOVE SPACES                 TO WR-REJECT-LINE.                       
059000     MOVE BS-REQ-ID-X            TO WR-REJ-REQ-ID.                        
059100     MOVE BS-REQ-COMPANY-NAME    TO WR-REJ-COMPANY.                       
059200     MOVE WS-INN-REASON          TO WR-REJ-REASON.                        
059300     MOVE SPACES                 TO BS-REJECT-FILE-REC.                   
059400     WRITE BS-REJECT-FILE-REC FROM WR-REJECT-LINE.                        
059500                                                                          
059600 3900-EXIT.                                                               
059700     EXIT.                                                                
059800                                                                          
059900******************************************************************        
060000*   BIZSCORE BATCH SUMMARY - SEE SPEC FILE BSCR-01, SECTION 6.   *        
060100******************************************************************        
060200 8000-WRITE-SUMMARY.                                                      
060300                                                                          
060400     MOVE SPACES                 TO WS-RPT-LINE.                          
060500     MOVE 'BIZSCORE BATCH SUMMARY'                                        
060600                                  TO WS-RPT-LABEL.                        
060700     MOVE SPACES                 TO WS-RPT-COUNT.                         
060800     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
060900                                                                          
061000     MOVE SPACES                 TO WS-RPT-LINE.                          
061100     MOVE 'TOTAL REQUESTS READ ............'                              
061200                                  TO WS-RPT-LABEL.                        
061300     MOVE BS-TOT-READ            TO WS-RPT-COUNT.                         
061400     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
061500                                                                          
061600     MOVE SPACES                 TO WS-RPT-LINE.                          
061700     MOVE 'REJECTED (INVALID INN) .........'                              
061800                                  TO WS-RPT-LABEL.                        
061900     MOVE BS-TOT-REJECTED        TO WS-RPT-COUNT.                         
062000     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
062100                                                                          
062200     MOVE SPACES                 TO WS-RPT-LINE.                          
062300     MOVE 'SUCCESSFULLY SCORED ............'                              
062400                                  TO WS-RPT-LABEL.                        
062500     MOVE BS-TOT-SCORED          TO WS-RPT-COUNT.                         
062600     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
062700                                                                          
062800     MOVE SPACES                 TO WS-RPT-LINE.                          
062900     MOVE '  LOW RISK ....................'                               
063000                                  TO WS-RPT-LABEL.                        
063100     MOVE BS-TOT-LOW-RISK        TO WS-RPT-COUNT.                         
063200     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
063300                                                                          
063400     MOVE SPACES                 TO WS-RPT-LINE.                          
063500     MOVE '  MEDIUM RISK ................'                                
063600                                  TO WS-RPT-LABEL.                        
063700     MOVE BS-TOT-MEDIUM-RISK     TO WS-RPT-COUNT.                         
063800     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
063900                                                                          
064000     MOVE SPACES                 TO WS-RPT-LINE.                          
064100     MOVE '  HIGH RISK ..................'                                
064200                                  TO WS-RPT-LABEL.                        
064300     MOVE BS-TOT-HIGH-RISK       TO WS-RPT-COUNT.                         
064400     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
064500                                                                          
064600     MOVE SPACES                 TO WS-RPT-LINE.                          
064700     MOVE 'DECISIONS'            TO WS-RPT-LABEL.                         
064800     MOVE SPACES                 TO WS-RPT-COUNT.                         
064900     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
065000                                                                          
065100     MOVE SPACES                 TO WS-RPT-LINE.                          
065200     MOVE '  AUTO APPROVED ..............'                                
065300                                  TO WS-RPT-LABEL.                        
065400     MOVE BS-TOT-APPROVED        TO WS-RPT-COUNT.                         
065500     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
065600                                                                          
065700     MOVE SPACES                 TO WS-RPT-LINE.                          
065800     MOVE '  AUTO REJECTED ..............'                                
065900                                  TO WS-RPT-LABEL.                        
066000     MOVE BS-TOT-AUTO-REJECTED   TO WS-RPT-COUNT.                         
066100     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
066200                                                                          
066300     MOVE SPACES                 TO WS-RPT-LINE.                          
066400     MOVE '  ESCALATED ..................'                                
066500                                  TO WS-RPT-LABEL.                        
066600     MOVE BS-TOT-ESCALATED       TO WS-RPT-COUNT.                         
066700     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
066800                                                                          
066900     MOVE SPACES                 TO WS-RPT-LINE.                          
067000     MOVE '  MANUAL REVIEW ..............'                                
067100                                  TO WS-RPT-LABEL.                        
067200     MOVE BS-TOT-MANUAL-REVIEW   TO WS-RPT-COUNT.                         
067300     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
067400                                                                          
067500     MOVE SPACES                 TO WS-RPT-LINE.                          
067600     MOVE 'FAILED (UNEXPECTED ERROR) ......'                              
067700                                  TO WS-RPT-LABEL.                        
067800     MOVE BS-TOT-FAILED          TO WS-RPT-COUNT.                         
067900     WRITE BS-SUMMARY-FILE-REC FROM WS-RPT-LINE.                          
068000                                                                          
068100 8000-EXIT.                                                               
068200     EXIT.                                                                
068300                                                                          
068400******************************************************************        
068500 9000-TERMINATE.                                                          
068600                                                                          
068700     CLOSE BS-REQUEST-FILE                                                
068800           BS-MLRESP-FILE                                                 
068900           BS-POLICY-FILE                                                 
069000           BS-COND-FILE                                                   
069100           BS-DECISION-FILE                                               
069200           BS-OUTPUT-FILE                                                 
069300           BS-REJECT-FILE                                                 
069400           BS-SUMMARY-FILE.                                               
069500                                                                          
069600 9000-EXIT.                                                               
069700     EXIT.                                                                
069800                                                                          
069900******************************************************************        
070000*   RISK-POLICY-IN/POLICY-CONDITION-IN OUT OF STEP - THE DATA    *        
070100*   PRODUCER'S COND-COUNT CONTRACT WAS VIOLATED.  THIS IS AN     *        
070200*   OPERATIONS PROBLEM, NOT A PER-RECORD SCORING ERROR - ABEND.  *        
070300******************************************************************        
070400 9900-ABEND-RUN.                                                          
070500                                                                          
070600     DISPLAY 'BSCRBTCH - POLICY TABLE LOAD FAILED - RUN HALTED'.          
070700     CLOSE BS-REQUEST-FILE                                                
070800           BS-MLRESP-FILE                                                 
070900           BS-POLICY-FILE                                                 
071000           BS-COND-FILE.                                                  
071100     MOVE 16                     TO RETURN-CODE.                          
071200     STOP RUN.                                                            
071300                                                                          
071400 9900-EXIT.                                                               
071500     EXIT.                                                                
071600                                                                          
071700******************************************************************        
071800*                                                                *        
071900*                    E N D   O F   S O U R C E                   *        
072000*                                                                *        
072100******************************************************************        
