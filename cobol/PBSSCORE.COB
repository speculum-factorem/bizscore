000100*$CALL                                                                    
000200 IDENTIFICATION  DIVISION.                                                
000300 PROGRAM-ID.     PBSSCORE.                                                
000400 AUTHOR.         C. A. BRANNIGAN.                                         
000500 INSTALLATION.   EXLSERVICE HOLDINGS, INC. - DENVER DP CENTER.            
000600 DATE-WRITTEN.   JULY 11, 1986.                                           
000700 DATE-COMPILED.                                                           
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
000900*@**20220612*******************************************                   
001000*@**                                                                      
001100*@** Licensed Materials - Property of                                     
001200*@** ExlService Holdings, Inc.                                            
001300*@**                                                                      
001400*@** (C) 1983-2022 ExlService Holdings, Inc.  All Rights Reserved.        
001500*@**                                                                      
001600*@** Contains confidential and trade secret information.                  
001700*@** Copyright notice is precautionary only and does not                  
001800*@** imply publication.                                                   
001900*@**                                                                      
002000*@**20220612*******************************************                   
002100                                                                          
002200*D****************************************************************        
002300*D                     PROGRAM DESCRIPTION                                
002400*D****************************************************************        
002500*D                                                                        
002600*D  Derives SCORE and RISK-LEVEL for one BizScore scoring request.        
002700*D  If the paired ML-RESPONSE-IN record is usable, the ML score           
002800*D  is normalized and the ML decision text is mapped to a risk            
002900*D  level (3000-ML-INTERPRET).  Otherwise the current fallback            
003000*D  formula is applied (4000-FALLBACK-SERVICE).  4500-FALLBACK-           
003100*D  PROCESSOR is a second, slightly different fallback formula            
003200*D  kept in the module as an alternate scoring rule - it is NOT           
003300*D  called from 2000-MAIN-CALC.  Do not merge it into 4000; the           
003400*D  two use different input fields and different risk-level cut           
003500*D  points and both are documented, current business rules.               
003600*D                                                                        
003700*D****************************************************************        
003800                                                                          
003900*H****************************************************************        
004000*H        PROGRAM HISTORY                                                 
004100*H****************************************************************        
004200*H                                                                        
004300*H 860711-002-01 CAB  New program - loan officer worksheet score          
004400*H                    calculator for the small-business desk.             
004500*H 890912-006-01 GBR  Added headcount and years-in-business terms         
004600*H                    to the worksheet formula per credit policy          
004700*H                    memo 89-14.                                         
004800*H 980822-009-01 PDS  Year 2000 compliance review - expanded date         
004900*H                    work areas; no impact to scoring formula.           
005000*H 20040317-013-01 NKV  Removed obsolete branch-code edit no              
005100*H                      longer used since branch consolidation.           
005200*H 20120615-071-01 TLN  Split score-band cutoffs into a separate          
005300*H                      paragraph so underwriting could review            
005400*H                      them apart from the worksheet math.               
005500*H 20210215-101-02 SAT  Repurposed as PBSSCORE for the BizScore           
005600*H                      rescoring batch.  ML-RESPONSE-IN is now           
005700*H                      the primary score source; the old                 
005800*H                      worksheet formula survives as the                 
005900*H                      fallback used when the ML answer is               
006000*H                      missing or unusable.                              
006100*H 20220601-104-01 KDW  Preserved the pre-2021 worksheet formula          
006200*H                      unchanged as 4500-FALLBACK-PROCESSOR -            
006300*H                      the newer ML-oriented fallback in 4000            
006400*H                      does not read the same input fields and           
006500*H                      the two must not be reconciled without a          
006600*H                      credit-policy sign-off.                           
006700*H 20210817-101-09 SAT  Renamed the LK- linkage items to WSCR-            
006800*H                      per shop standard -- every other CALLed           
006900*H                      program keys its LINKAGE SECTION off a            
007000*H                      program-specific prefix, not a generic            
007100*H                      one.                                              
007200*H 20210818-101-10 SAT  Converted WS-NORMALIZED-SCORE/WS-FALLBACK         
007300*H                      -SCORE and the working counters off               
007400*H                      COMP-3 and unsigned COMP to signed COMP-5         
007500*H                      -- this shop does not carry packed-               
007600*H                      decimal work fields.                              
007700*H                                                                        
007800*H****************************************************************        
007900                                                                          
008000******************************************************************        
008100 ENVIRONMENT DIVISION.                                                    
008200 CONFIGURATION SECTION.                                                   
008300 SOURCE-COMPUTER.    IBM-AT.                                              
008400 OBJECT-COMPUTER.    IBM-AT.                                              
008500 SPECIAL-NAMES.                                                           
008600*                                                                         
008700 INPUT-OUTPUT SECTION.                                                    
008800 FILE-CONTROL.                                                            
008900                                                                          
009000************************************************************              
009100*         WORKING STORAGE                                  *              
009200************************************************************              
009300 DATA DIVISION.                                                           
009400 WORKING-STORAGE SECTION.                                                 
009500                                                                          
009600 01  WS-PROGRAM-INFO.                                                     
009700     05  WS-PGM-ID                   PIC X(08) VALUE 'PBSSCORE'.          
009800     05  FILLER                      PIC X(08) VALUE SPACES.              
009900                                                                          
010000 01  WS-SCORE-WORK.                                                       
010100     05  WS-RAW-SCORE-N              PIC S9(04) COMP-5.                   
010200     05  WS-NORMALIZED-SCORE         PIC S9V999 COMP-5.                   
010300     05  WS-FALLBACK-SCORE           PIC S9V99 COMP-5.                    
010400     05  WS-FALLBACK-DISPLAY REDEFINES                                    
010500         WS-FALLBACK-SCORE           PIC S9V99.                           
010600                                                                          
010700 01  WS-DECISION-WORK.                                                    
010800     05  WS-DECISION-UC              PIC X(20).                           
010900     05  WS-SEARCH-WORD               PIC X(10).                          
011000     05  WS-SEARCH-LEN                PIC S9(02) COMP-5.                  
011100     05  WS-SCAN-IDX                 PIC S9(02) COMP-5.                   
011200     05  WS-SCAN-LIMIT                PIC S9(02) COMP-5.                  
011300     05  WS-MATCH-FLAG               PIC X(01).                           
011400         88  WS-SUBSTRING-FOUND          VALUE 'Y'.                       
011500         88  WS-SUBSTRING-NOT-FOUND      VALUE 'N'.                       
011600                                                                          
011700******************************************************************        
011800*   CASE-FOLD TABLE - LOWER TO UPPER, USED TO NORMALIZE          *        
011900*   ML-DECISION BEFORE THE SUBSTRING TESTS BELOW.                *        
012000******************************************************************        
012100 01  WS-LOWER-CASE-ALPHABET                                               
012200                              PIC X(26) VALUE                             
012300     'abcdefghijklmnopqrstuvwxyz'.                                        
012400 01  WS-UPPER-CASE-ALPHABET                                               
012500                              PIC X(26) VALUE                             
012600     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                        
012700                                                                          
012800******************************************************************        
012900 LINKAGE SECTION.                                                         
013000******************************************************************        
013100                                                                          
013200 COPY WBREQCPY.                                                           
013300 COPY WBMLRCPY.                                                           
013400                                                                          
013500 01  WSCR-SCORE                        PIC 9V999.                         
013600 01  WSCR-RISK-LEVEL                   PIC X(06).                         
013700     88  WSCR-RISK-LOW                     VALUE 'LOW'.                   
013800     88  WSCR-RISK-MEDIUM                  VALUE 'MEDIUM'.                
013900     88  WSCR-RISK-HIGH                     VALUE 'HIGH'.                 
014000 01  WSCR-USED-FALLBACK                PIC X(01).                         
014100     88  WSCR-DID-FALL-BACK                VALUE 'Y'.                     
014200     88  WSCR-DID-NOT-FALL-BACK            VALUE 'N'.                     
014300                                                                          
014400******************************************************************        
014500 PROCEDURE DIVISION USING BS-SCORING-REQUEST                              
014600                          BS-ML-RESPONSE                                  
014700                          WSCR-SCORE                                      
014800                          WSCR-RISK-LEVEL                                 
014900                          WSCR-USED-FALLBACK.                             
015000******************************************************************        
015100 0000-MAIN-LOGIC.                                                         
015200                                                                          
015300     MOVE ZERO                   TO WSCR-SCORE.                           
015400     MOVE SPACES                 TO WSCR-RISK-LEVEL.                      
015500     MOVE 'N'                    TO WSCR-USED-FALLBACK.                   
015600     PERFORM 2000-MAIN-CALC THRU 2000-EXIT.                               
015700                                                                          
015800 0000-MAIN-LOGIC-EXIT.                                                    
015900     EXIT PROGRAM.                                                        
016000                                                                          
016100******************************************************************        
016200 2000-MAIN-CALC.                                                          
016300                                                                          
016400     IF BS-MLR-NOT-AVAILABLE                                              
016500         OR BS-MLR-SCORE = ZERO                                           
016600         OR BS-MLR-DECISION = SPACES                                      
016700         MOVE 'Y'                TO WSCR-USED-FALLBACK                    
016800         PERFORM 4000-FALLBACK-SERVICE THRU 4000-EXIT                     
016900     ELSE                                                                 
017000         PERFORM 3000-ML-INTERPRET THRU 3000-EXIT                         
017100     END-IF.                                                              
017200                                                                          
017300 2000-EXIT.                                                               
017400     EXIT.                                                                
017500                                                                          
017600******************************************************************        
017700*   BUSINESS RULE S1 - ML RESPONSE INTERPRETATION                *        
017800******************************************************************        
017900 3000-ML-INTERPRET.                                                       
018000                                                                          
018100     COMPUTE WSCR-SCORE ROUNDED =                                         
018200         BS-MLR-SCORE / 1000.                                             
018300                                                                          
018400     MOVE BS-MLR-DECISION        TO WS-DECISION-UC.                       
018500     PERFORM 3100-UPPERCASE-DECISION THRU 3100-EXIT.                      
018600                                                                          
018700     IF WS-DECISION-UC = 'LOW'                                            
018800         MOVE 'LOW'              TO WSCR-RISK-LEVEL                       
018900         GO TO 3000-EXIT                                                  
019000     END-IF.                                                              
019100     IF WS-DECISION-UC = 'HIGH'                                           
019200         MOVE 'HIGH'             TO WSCR-RISK-LEVEL                       
019300         GO TO 3000-EXIT                                                  
019400     END-IF.                                                              
019500     IF WS-DECISION-UC = 'MEDIUM'                                         
019600         MOVE 'MEDIUM'           TO WSCR-RISK-LEVEL                       
019700         GO TO 3000-EXIT                                                  
019800     END-IF.                                                              
019900                                                                          
020000     MOVE 'APPROVE   '           TO WS-SEARCH-WORD.                       
020100     MOVE 7                      TO WS-SEARCH-LEN.                        
020200     PERFORM 3200-CONTAINS-TEST THRU 3200-EXIT.                           
020300     IF WS-SUBSTRING-FOUND                                                
020400         MOVE 'LOW'              TO WSCR-RISK-LEVEL                       
020500         GO TO 3000-EXIT                                                  
020600     END-IF.                                                              
020700                                                                          
020800     MOVE 'REJECT    '           TO WS-SEARCH-WORD.                       
020900     MOVE 6                      TO WS-SEARCH-LEN.                        
021000     PERFORM 3200-CONTAINS-TEST THRU 3200-EXIT.                           
021100     IF WS-SUBSTRING-FOUND                                                
021200         MOVE 'HIGH'             TO WSCR-RISK-LEVEL                       
021300         GO TO 3000-EXIT                                                  
021400     END-IF.                                                              
021500                                                                          
021600     MOVE 'MANUAL    '           TO WS-SEARCH-WORD.                       
021700     MOVE 6                      TO WS-SEARCH-LEN.                        
021800     PERFORM 3200-CONTAINS-TEST THRU 3200-EXIT.                           
021900     IF WS-SUBSTRING-FOUND                                                
022000         MOVE 'MEDIUM'           TO WSCR-RISK-LEVEL                       
022100         GO TO 3000-EXIT                                                  
022200     END-IF.                                                              
022300                                                                          
022400     MOVE 'REVIEW    '           TO WS-SEARCH-WORD.                       
022500     MOVE 6                      TO WS-SEARCH-LEN.                        
022600     PERFORM 3200-CONTAINS-TEST THRU 3200-EXIT.                           
022700     IF WS-SUBSTRING-FOUND                                                
022800         MOVE 'MEDIUM'           TO WSCR-RISK-LEVEL                       
022900         GO TO 3000-EXIT                                                  
023000     END-IF.                                                              
023100                                                                          
023200     MOVE 'MEDIUM'               TO WSCR-RISK-LEVEL.                      
023300                                                                          
023400 3000-EXIT.                                                               
023500     EXIT.                                                                
023600                                                                          
023700******************************************************************        
023800 3100-UPPERCASE-DECISION.                                                 
023900                                                                          
024000     INSPECT WS-DECISION-UC                                               
024100         CONVERTING WS-LOWER-CASE-ALPHABET                                
024200                 TO WS-UPPER-CASE-ALPHABET.                               
024300                                                                          
024400 3100-EXIT.                                                               
024500     EXIT.                                                                
024600                                                                          
024700******************************************************************        
024800*   GENERIC CONTAINS TEST - IS WS-SEARCH-WORD(1:WS-SEARCH-LEN)   *        
024900*   PRESENT ANYWHERE IN WS-DECISION-UC.  CALLER SETS THE WORD    *        
025000*   AND ITS LENGTH BEFORE PERFORMING THIS PARAGRAPH.             *        
025100******************************************************************        
025200 3200-CONTAINS-TEST.                                                      
025300                                                                          
025400     MOVE 'N'                    TO WS-MATCH-FLAG.                        
025500     COMPUTE WS-SCAN-LIMIT = 21 - WS-SEARCH-LEN.                          
025600     PERFORM 3210-SCAN-ONE-POSITION THRU 3210-EXIT                        
025700         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
025800         UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT                                
025900            OR WS-SUBSTRING-FOUND.                                        
026000                                                                          
026100 3200-EXIT.                                                               
026200     EXIT.                                                                
026300                                                                          
026400******************************************************************        
026500 3210-SCAN-ONE-POSITION.                                                  
026600                                                                          
026700     IF WS-DECISION-UC(WS-SCAN-IDX:WS-SEARCH-LEN) =                       
026800                 WS-SEARCH-WORD(1:WS-SEARCH-LEN)                          
026900         MOVE 'Y'                TO WS-MATCH-FLAG                         
027000     END-IF.                                                              
027100                                                                          
027200 3210-EXIT.                                                               
027300     EXIT.                                                                
027400                                                                          
027500******************************************************************        
027600*   BUSINESS RULE F1 - FALLBACK SCORING, SERVICE VARIANT         *        
027700******************************************************************        
027800 4000-FALLBACK-SERVICE.                                                   
027900                                                                          
028000     MOVE 0.50                   TO WS-FALLBACK-SCORE.                    
028100                                                                          
028200     IF BS-REQ-REVENUE-LEGACY > 1000000.00                                
028300         ADD 0.20                TO WS-FALLBACK-SCORE                     
028400     END-IF.                                                              
028500     IF BS-REQ-EMPLOYEES-LEGACY > 10                                      
028600         ADD 0.10                TO WS-FALLBACK-SCORE                     
028700     END-IF.                                                              
028800     IF BS-REQ-BUSINESS-AGE-LEGACY > 3                                    
028900         ADD 0.10                TO WS-FALLBACK-SCORE                     
029000     END-IF.                                                              
029100                                                                          
029200     IF WS-FALLBACK-SCORE > 1.00                                          
029300         MOVE 1.00                TO WS-FALLBACK-SCORE                    
029400     END-IF.                                                              
029500     IF WS-FALLBACK-SCORE < 0.00                                          
029600         MOVE 0.00                TO WS-FALLBACK-SCORE                    
029700     END-IF.                                                              
029800                                                                          
029900     MOVE WS-FALLBACK-SCORE      TO WSCR-SCORE.                           
030000                                                                          
030100     IF WS-FALLBACK-SCORE >= 0.70                                         
030200         MOVE 'LOW'              TO WSCR-RISK-LEVEL                       
030300     ELSE                                                                 
030400         IF WS-FALLBACK-SCORE >= 0.50                                     
030500             MOVE 'MEDIUM'       TO WSCR-RISK-LEVEL                       
030600         ELSE                                                             
030700             MOVE 'HIGH'         TO WSCR-RISK-LEVEL                       
030800         END-IF                                                           
030900     END-IF.                                                              
031000                                                                          
031100 4000-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400******************************************************************        
031500*   BUSINESS RULE F1B - FALLBACK SCORING, PROCESSOR VARIANT      *        
031600*   PRESERVED AS AN ALTERNATE FORMULA - NOT CALLED BY 2000-MAIN- *        
031700*   CALC.  RETAINED FOR SITES STILL CALLING PBSSCORE DIRECTLY    *        
031800*   USING THE PRE-2021 CALLING SEQUENCE (SEE PGM HISTORY).       *        
031900******************************************************************        
032000 4500-FALLBACK-PROCESSOR.                                                 
032100                                                                          
032200     MOVE 0.50                   TO WS-FALLBACK-SCORE.                    
032300                                                                          
032400     IF BS-REQ-ANNUAL-REVENUE > 1000000.00                                
032500         ADD 0.20                TO WS-FALLBACK-SCORE                     
032600     END-IF.                                                              
032700     IF BS-REQ-EMPLOYEE-COUNT > 10                                        
032800         ADD 0.10                TO WS-FALLBACK-SCORE                     
032900     END-IF.                                                              
033000     IF BS-REQ-YEARS-IN-BUS > 3                                           
033100         ADD 0.10                TO WS-FALLBACK-SCORE                     
033200     END-IF.                                                              
033300     IF BS-REQ-CREDIT-HISTORY > 2                                         
033400         ADD 0.10                TO WS-FALLBACK-SCORE                     
033500     END-IF.                                                              
033600     IF BS-REQ-HAS-LOANS-YES                                              
033700         SUBTRACT 0.10           FROM WS-FALLBACK-SCORE                   
033800     END-IF.                                                              
033900                                                                          
034000     IF WS-FALLBACK-SCORE > 1.00                                          
034100         MOVE 1.00                TO WS-FALLBACK-SCORE                    
034200     END-IF.                                                              
034300     IF WS-FALLBACK-SCORE < 0.00                                          
034400         MOVE 0.00                TO WS-FALLBACK-SCORE                    
034500     END-IF.                                                              
034600                                                                          
034700     MOVE WS-FALLBACK-SCORE      TO WSCR-SCORE.                           
034800                                                                          
034900     IF WS-FALLBACK-SCORE >= 0.70                                         
035000         MOVE 'LOW'              TO WSCR-RISK-LEVEL                       
035100     ELSE                                                                 
035200         IF WS-FALLBACK-SCORE >= 0.40                                     
035300             MOVE 'MEDIUM'       TO WSCR-RISK-LEVEL                       
035400         ELSE                                                             
035500             MOVE 'HIGH'         TO WSCR-RISK-LEVEL                       
035600         END-IF                                                           
035700     END-IF.                                                              
035800                                                                          
035900 4500-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200******************************************************************        
036300*                                                                *        
036400*                    E N D   O F   S O U R C E                   *        
036500*                                                                *        
036600******************************************************************        
