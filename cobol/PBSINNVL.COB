000100*$CALL                                                                    
000200 IDENTIFICATION  DIVISION.                                                
000300 PROGRAM-ID.     PBSINNVL.                                                
000400 AUTHOR.         R. T. MASTIN.                                            
000500 INSTALLATION.   EXLSERVICE HOLDINGS, INC. - DENVER DP CENTER.            
000600 DATE-WRITTEN.   MARCH 3, 1988.                                           
000700 DATE-COMPILED.                                                           
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
000900*@**20210309*******************************************                   
001000*@**                                                                      
001100*@** Licensed Materials - Property of                                     
001200*@** ExlService Holdings, Inc.                                            
001300*@**                                                                      
001400*@** (C) 1983-2021 ExlService Holdings, Inc.  All Rights Reserved.        
001500*@**                                                                      
001600*@** Contains confidential and trade secret information.                  
001700*@** Copyright notice is precautionary only and does not                  
001800*@** imply publication.                                                   
001900*@**                                                                      
002000*@**20210309*******************************************                   
002100                                                                          
002200*D****************************************************************        
002300*D                     PROGRAM DESCRIPTION                                
002400*D****************************************************************        
002500*D                                                                        
002600*D  Validates the tax-identification number carried on a BizScore         
002700*D  scoring request.  Checks that the id is present, all numeric,         
002800*D  and either 10 or 12 digits long, then runs the matching               
002900*D  weighted check-digit routine.  Returns a Y/N valid flag and,          
003000*D  when invalid, a short reason for the BSCRBTCH reject report.          
003100*D                                                                        
003200*D****************************************************************        
003300                                                                          
003400*P****************************************************************        
003500*P        PROGRAMMING NOTES                                               
003600*P****************************************************************        
003700*P                                                                        
003800*P  Two independent checksum passes are required for the 12-digit         
003900*P  id - see 2500-CHECK-12-DIGIT.  Do not collapse the two passes         
004000*P  into one loop; each pass uses its own coefficient table and           
004100*P  validates a different check digit.                                    
004200*P                                                                        
004300*P****************************************************************        
004400                                                                          
004500*H****************************************************************        
004600*H        PROGRAM HISTORY                                                 
004700*H****************************************************************        
004800*H                                                                        
004900*H 880303-001-01 RTM  New program - EIN/SSN check-digit validator         
005000*H                    for the commercial loan intake extract.             
005100*H 910517-004-02 JLK  Added 12-position id format for foreign             
005200*H                    national borrowers.                                 
005300*H 941125-007-01 CAB  Corrected checksum weight table per QA              
005400*H                    finding - weights were off by one position.         
005500*H 980915-011-01 PDS  Year 2000 compliance review - expanded date         
005600*H                    work areas; no impact to check-digit logic.         
005700*H 20030427-014-02 NKV  Ported checksum routine off COMP-1 index          
005800*H                      per platform migration standard PS-114.           
005900*H 20210215-101-01 SAT  Repurposed as PBSINNVL for the BizScore           
006000*H                      small-business rescoring batch.  Now              
006100*H                      validates the Russian INN tax id instead          
006200*H                      of the domestic EIN/SSN check digit.              
006300*H 20210309-101-04 SAT  Added the 12-digit two-pass checksum              
006400*H                      required for organizations' INN values.           
006500*H 20210817-101-09 SAT  Renamed the LK- linkage items to WINV-            
006600*H                      per shop standard -- every other CALLed           
006700*H                      program keys its LINKAGE SECTION off a            
006800*H                      program-specific prefix, not a generic            
006900*H                      one.                                              
007000*H                                                                        
007100*H****************************************************************        
007200                                                                          
007300******************************************************************        
007400 ENVIRONMENT DIVISION.                                                    
007500 CONFIGURATION SECTION.                                                   
007600 SOURCE-COMPUTER.    IBM-AT.                                              
007700 OBJECT-COMPUTER.    IBM-AT.                                              
007800 SPECIAL-NAMES.                                                           
007900*                                                                         
008000 INPUT-OUTPUT SECTION.                                                    
008100 FILE-CONTROL.                                                            
008200                                                                          
008300************************************************************              
008400*         WORKING STORAGE                                  *              
008500************************************************************              
008600 DATA DIVISION.                                                           
008700 WORKING-STORAGE SECTION.                                                 
008800                                                                          
008900 01  WS-PROGRAM-INFO.                                                     
009000     05  WS-PGM-ID                   PIC X(08) VALUE 'PBSINNVL'.          
009100     05  FILLER                      PIC X(08) VALUE SPACES.              
009200                                                                          
009300 01  WS-INN-LENGTH                   PIC S9(02) COMP-5.                   
009400                                                                          
009500 01  WS-INN-WORK.                                                         
009600     05  WS-INN-CHAR                 PIC X(01).                           
009700     05  WS-INN-DIGIT REDEFINES                                           
009800         WS-INN-CHAR                 PIC 9(01).                           
009900                                                                          
010000 01  WS-CHECKSUM-WORK.                                                    
010100     05  WS-IDX                      PIC S9(02) COMP-5.                   
010200     05  WS-SUM-10                   PIC S9(05) COMP-5.                   
010300     05  WS-SUM-P1                   PIC S9(05) COMP-5.                   
010400     05  WS-SUM-P2                   PIC S9(05) COMP-5.                   
010500     05  WS-QUOTIENT                 PIC S9(05) COMP-5.                   
010600     05  WS-CHECK-DIGIT              PIC S9(01) COMP-5.                   
010700                                                                          
010800******************************************************************        
010900*   COEFFICIENT TABLES (BUSINESS RULE SECTION P1)               *         
011000******************************************************************        
011100 01  WS-COEFF-10-LIT.                                                     
011200     05  FILLER                      PIC 9(02) VALUE 02.                  
011300     05  FILLER                      PIC 9(02) VALUE 04.                  
011400     05  FILLER                      PIC 9(02) VALUE 10.                  
011500     05  FILLER                      PIC 9(02) VALUE 03.                  
011600     05  FILLER                      PIC 9(02) VALUE 05.                  
011700     05  FILLER                      PIC 9(02) VALUE 09.                  
011800     05  FILLER                      PIC 9(02) VALUE 04.                  
011900     05  FILLER                      PIC 9(02) VALUE 06.                  
012000     05  FILLER                      PIC 9(02) VALUE 08.                  
012100 01  WS-COEFF-10-TABLE REDEFINES                                          
012200     WS-COEFF-10-LIT.                                                     
012300     05  WS-COEFF-10                 PIC 9(02) OCCURS 9 TIMES.            
012400                                                                          
012500 01  WS-COEFF-P1-LIT.                                                     
012600     05  FILLER                      PIC 9(02) VALUE 07.                  
012700     05  FILLER                      PIC 9(02) VALUE 02.                  
012800     05  FILLER                      PIC 9(02) VALUE 04.                  
012900     05  FILLER                      PIC 9(02) VALUE 10.                  
013000     05  FILLER                      PIC 9(02) VALUE 03.                  
013100     05  FILLER                      PIC 9(02) VALUE 05.                  
013200     05  FILLER                      PIC 9(02) VALUE 09.                  
013300     05  FILLER                      PIC 9(02) VALUE 04.                  
013400     05  FILLER                      PIC 9(02) VALUE 06.                  
013500     05  FILLER                      PIC 9(02) VALUE 08.                  
013600 01  WS-COEFF-P1-TABLE REDEFINES                                          
013700     WS-COEFF-P1-LIT.                                                     
013800     05  WS-COEFF-P1                 PIC 9(02) OCCURS 10 TIMES.           
013900                                                                          
014000 01  WS-COEFF-P2-LIT.                                                     
014100     05  FILLER                      PIC 9(02) VALUE 03.                  
014200     05  FILLER                      PIC 9(02) VALUE 07.                  
014300     05  FILLER                      PIC 9(02) VALUE 02.                  
014400     05  FILLER                      PIC 9(02) VALUE 04.                  
014500     05  FILLER                      PIC 9(02) VALUE 10.                  
014600     05  FILLER                      PIC 9(02) VALUE 03.                  
014700     05  FILLER                      PIC 9(02) VALUE 05.                  
014800     05  FILLER                      PIC 9(02) VALUE 09.                  
014900     05  FILLER                      PIC 9(02) VALUE 04.                  
015000     05  FILLER                      PIC 9(02) VALUE 06.                  
015100     05  FILLER                      PIC 9(02) VALUE 08.                  
015200 01  WS-COEFF-P2-TABLE REDEFINES                                          
015300     WS-COEFF-P2-LIT.                                                     
015400     05  WS-COEFF-P2                 PIC 9(02) OCCURS 11 TIMES.           
015500                                                                          
015600******************************************************************        
015700 LINKAGE SECTION.                                                         
015800******************************************************************        
015900                                                                          
016000 01  WINV-INN                          PIC X(12).                         
016100 01  WINV-INN-VALID-FLAG               PIC X(01).                         
016200     88  WINV-INN-IS-VALID                 VALUE 'Y'.                     
016300     88  WINV-INN-NOT-VALID                VALUE 'N'.                     
016400 01  WINV-INN-REASON                   PIC X(40).                         
016500                                                                          
016600******************************************************************        
016700 PROCEDURE DIVISION USING WINV-INN                                        
016800                          WINV-INN-VALID-FLAG                             
016900                          WINV-INN-REASON.                                
017000******************************************************************        
017100 0000-MAIN-LOGIC.                                                         
017200                                                                          
017300     MOVE 'N'                    TO WINV-INN-VALID-FLAG.                  
017400     MOVE SPACES                 TO WINV-INN-REASON.                      
017500     PERFORM 1000-VALIDATE-INN THRU 1000-EXIT.                            
017600                                                                          
017700 0000-MAIN-LOGIC-EXIT.                                                    
017800     EXIT PROGRAM.                                                        
017900                                                                          
018000******************************************************************        
018100 1000-VALIDATE-INN.                                                       
018200                                                                          
018300     IF WINV-INN = SPACES OR WINV-INN = LOW-VALUES                        
018400         MOVE 'INN IS BLANK OR MISSING'    TO WINV-INN-REASON             
018500         GO TO 1000-EXIT                                                  
018600     END-IF.                                                              
018700                                                                          
018800     MOVE ZERO                   TO WS-INN-LENGTH.                        
018900     INSPECT WINV-INN TALLYING WS-INN-LENGTH                              
019000         FOR CHARACTERS BEFORE INITIAL ' '.                               
019100                                                                          
019200     IF WS-INN-LENGTH = 10                                                
019300         PERFORM 2000-CHECK-10-DIGIT THRU 2000-EXIT                       
019400     ELSE                                                                 
019500         IF WS-INN-LENGTH = 12                                            
019600             PERFORM 2500-CHECK-12-DIGIT THRU 2500-EXIT                   
019700         ELSE                                                             
019800             MOVE 'INN LENGTH MUST BE 10 OR 12 DIGITS'                    
019900                                  TO WINV-INN-REASON                      
020000         END-IF                                                           
020100     END-IF.                                                              
020200                                                                          
020300 1000-EXIT.                                                               
020400     EXIT.                                                                
020500                                                                          
020600******************************************************************        
020700 2000-CHECK-10-DIGIT.                                                     
020800                                                                          
020900     IF WINV-INN(1:10) NOT NUMERIC                                        
021000         MOVE 'INN MUST BE ALL NUMERIC DIGITS'                            
021100                                  TO WINV-INN-REASON                      
021200         GO TO 2000-EXIT                                                  
021300     END-IF.                                                              
021400                                                                          
021500     MOVE ZERO                   TO WS-SUM-10.                            
021600     PERFORM 2010-SUM-DIGIT-10 THRU 2010-EXIT                             
021700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 9.                     
021800                                                                          
021900     COMPUTE WS-QUOTIENT = WS-SUM-10 / 11.                                
022000     COMPUTE WS-CHECK-DIGIT = WS-SUM-10 - (WS-QUOTIENT * 11).             
022100     IF WS-CHECK-DIGIT = 10                                               
022200         MOVE 0                  TO WS-CHECK-DIGIT                        
022300     END-IF.                                                              
022400                                                                          
022500     MOVE WINV-INN(10:1)           TO WS-INN-CHAR.                        
022600     IF WS-CHECK-DIGIT = WS-INN-DIGIT                                     
022700         MOVE 'Y'                TO WINV-INN-VALID-FLAG                   
022800     ELSE                                                                 
022900         MOVE 'INN CHECKSUM DOES NOT MATCH'                               
023000                                  TO WINV-INN-REASON                      
023100     END-IF.                                                              
023200                                                                          
023300 2000-EXIT.                                                               
023400     EXIT.                                                                
023500                                                                          
023600******************************************************************        
023700 2010-SUM-DIGIT-10.                                                       
023800                                                                          
023900     MOVE WINV-INN(WS-IDX:1)       TO WS-INN-CHAR.                        
024000     COMPUTE WS-SUM-10 = WS-SUM-10 +                                      
024100         (WS-INN-DIGIT * WS-COEFF-10(WS-IDX)).                            
024200                                                                          
024300 2010-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600******************************************************************        
024700 2500-CHECK-12-DIGIT.                                                     
024800                                                                          
024900     IF WINV-INN(1:12) NOT NUMERIC                                        
025000         MOVE 'INN MUST BE ALL NUMERIC DIGITS'                            
025100                                  TO WINV-INN-REASON                      
025200         GO TO 2500-EXIT                                                  
025300     END-IF.                                                              
025400                                                                          
025500     MOVE ZERO                   TO WS-SUM-P1.                            
025600     PERFORM 2510-SUM-DIGIT-P1 THRU 2510-EXIT                             
025700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 10.                    
025800                                                                          
025900     COMPUTE WS-QUOTIENT = WS-SUM-P1 / 11.                                
026000     COMPUTE WS-CHECK-DIGIT = WS-SUM-P1 - (WS-QUOTIENT * 11).             
026100     IF WS-CHECK-DIGIT = 10                                               
026200         MOVE 0                  TO WS-CHECK-DIGIT                        
026300     END-IF.                                                              
026400                                                                          
026500     MOVE WINV-INN(11:1)           TO WS-INN-CHAR.                        
026600     IF WS-CHECK-DIGIT NOT = WS-INN-DIGIT                                 
026700         MOVE 'INN CHECKSUM DOES NOT MATCH'                               
026800                                  TO WINV-INN-REASON                      
026900         GO TO 2500-EXIT                                                  
027000     END-IF.                                                              
027100                                                                          
027200     MOVE ZERO                   TO WS-SUM-P2.                            
027300     PERFORM 2520-SUM-DIGIT-P2 THRU 2520-EXIT                             
027400         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 11.                    
027500                                                                          
027600     COMPUTE WS-QUOTIENT = WS-SUM-P2 / 11.                                
027700     COMPUTE WS-CHECK-DIGIT = WS-SUM-P2 - (WS-QUOTIENT * 11).             
027800     IF WS-CHECK-DIGIT = 10                                               
027900         MOVE 0                  TO WS-CHECK-DIGIT                        
028000     END-IF.                                                              
028100                                                                          
028200     MOVE WINV-INN(12:1)           TO WS-INN-CHAR.                        
028300     IF WS-CHECK-DIGIT = WS-INN-DIGIT                                     
028400         MOVE 'Y'                TO WINV-INN-VALID-FLAG                   
028500     ELSE                                                                 
028600         MOVE 'INN CHECKSUM DOES NOT MATCH'                               
028700                                  TO WINV-INN-REASON                      
028800     END-IF.                                                              
028900                                                                          
029000 2500-EXIT.                                                               
029100     EXIT.                                                                
029200                                                                          
029300******************************************************************        
029400 2510-SUM-DIGIT-P1.                                                       
029500                                                                          
029600     MOVE WINV-INN(WS-IDX:1)       TO WS-INN-CHAR.                        
029700     COMPUTE WS-SUM-P1 = WS-SUM-P1 +                                      
029800         (WS-INN-DIGIT * WS-COEFF-P1(WS-IDX)).                            
029900                                                                          
030000 2510-EXIT.                                                               
030100     EXIT.                                                                
030200                                                                          
030300******************************************************************        
030400 2520-SUM-DIGIT-P2.                                                       
030500                                                                          
030600     MOVE WINV-INN(WS-IDX:1)       TO WS-INN-CHAR.                        
030700     COMPUTE WS-SUM-P2 = WS-SUM-P2 +                                      
030800         (WS-INN-DIGIT * WS-COEFF-P2(WS-IDX)).                            
030900                                                                          
031000 2520-EXIT.                                                               
031100     EXIT.                                                                
031200                                                                          
031300******************************************************************        
031400*                                                                *        
031500*                    E N D   O F   S O U R C E                   *        
031600*                                                                *        
031700******************************************************************        
