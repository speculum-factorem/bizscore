000100******************************************************************        
000200*                                                                *        
000300*   WBPOLCPY  -  BIZSCORE RISK POLICY / CONDITION TABLE LAYOUT   *        
000400*                                                                *        
000500******************************************************************        
000600*@**20100811*******************************************                   
000700*@**                                                                      
000800*@** Licensed Materials - Property of                                     
000900*@** ExlService Holdings, Inc.                                            
001000*@**                                                                      
001100*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.        
001200*@**                                                                      
001300*@** Contains confidential and trade secret information.                  
001400*@** Copyright notice is precautionary only and does not                  
001500*@** imply publication.                                                   
001600*@**                                                                      
001700*@**20100811*******************************************                   
001800*D****************************************************************        
001900*D                     COPYBOOK DESCRIPTION                               
002000*D****************************************************************        
002100*D                                                                        
002200*D  RISK-POLICY-IN / POLICY-CONDITION-IN are the flat-file stand          
002300*D  in for the RISK_POLICY / POLICY_CONDITION tables the on-line          
002400*D  service reads through RiskPolicyService.  BSCRBTCH loads              
002500*D  both files once at start of run into WBS-POLICY-TABLE (see            
002600*D  WBTBLCPY), matching each POLICY-CONDITION-IN row to its               
002700*D  parent by BS-COND-POLICY-ID and slicing the child rows per            
002800*D  parent using BS-POL-COND-COUNT.  RISK-POLICY-IN is required           
002900*D  to already be in PRIORITY-ORDER ascending sequence -- the             
003000*D  data producer job (see JCL member BSCRPOLX) is responsible            
003100*D  for the sort and BSCRBTCH does not re-sort.  The active /             
003200*D  in-scope-type filter (BS-POL-ACTIVE-SW = 'Y' and BS-POL-TYPE          
003300*D  APPROVAL, REJECTION, ESCALATION or PRIORITY) is NOT trusted           
003400*D  to the extract -- 1120-LOAD-ONE-POLICY in BSCRBTCH tests              
003500*D  both fields itself before a row goes into WBS-POLICY-TABLE.           
003600*D                                                                        
003700*D****************************************************************        
003800*H****************************************************************        
003900*H                        COPYBOOK HISTORY                                
004000*H****************************************************************        
004100*H                                                                        
004200*H 20210130-101-01 KDW  New copybook for BizScore rescoring batch.        
004300*H 20220615-108-02 TLN  Split the WBS-POLICY-TABLE runtime table          
004400*H                      out to its own copybook, WBTBLCPY -- it           
004500*H                      does not belong on the FD side.                   
004600*H 20210816-101-08 SAT  Corrected the description above -- the            
004700*H                      data producer job only guarantees the             
004800*H                      PRIORITY-ORDER sort.  BSCRBTCH enforces           
004900*H                      the active / in-scope-type filter itself          
005000*H                      at table-load time.                               
005100*H 20210818-101-10 SAT  Converted BS-COND-NUMERIC-VALUE off               
005200*H                      COMP-3 to COMP-5 -- this shop does not            
005300*H                      carry packed-decimal work fields.                 
005400*H                                                                        
005500*H****************************************************************        
005600                                                                          
005700******************************************************************        
005800*        RISK-POLICY-IN PARENT RECORD (INPUT)                    *        
005900******************************************************************        
006000 01  BS-RISK-POLICY.                                                      
006100     05  BS-POL-ID                   PIC 9(05).                           
006200     05  BS-POL-NAME                 PIC X(40).                           
006300     05  BS-POL-TYPE                 PIC X(12).                           
006400         88  BS-POL-TYPE-APPROVAL        VALUE 'APPROVAL'.                
006500         88  BS-POL-TYPE-REJECTION       VALUE 'REJECTION'.               
006600         88  BS-POL-TYPE-ESCALATION      VALUE 'ESCALATION'.              
006700         88  BS-POL-TYPE-PRIORITY        VALUE 'PRIORITY'.                
006800     05  BS-POL-ACTIVE-SW            PIC X(01).                           
006900         88  BS-POL-IS-ACTIVE            VALUE 'Y'.                       
007000         88  BS-POL-NOT-ACTIVE           VALUE 'N'.                       
007100     05  BS-POL-PRIORITY-ORDER       PIC 9(03).                           
007200     05  BS-POL-ACTION               PIC X(20).                           
007300     05  BS-POL-ACTION-VALUE         PIC X(10).                           
007400     05  BS-POL-COND-COUNT           PIC 9(02).                           
007500     05  BS-POL-COND-COUNT-C REDEFINES                                    
007600         BS-POL-COND-COUNT           PIC XX.                              
007700     05  FILLER                      PIC X(20).                           
007800                                                                          
007900******************************************************************        
008000*        POLICY-CONDITION-IN CHILD RECORD (INPUT)                *        
008100******************************************************************        
008200 01  BS-POLICY-CONDITION.                                                 
008300     05  BS-COND-POLICY-ID           PIC 9(05).                           
008400     05  BS-COND-FIELD               PIC X(20).                           
008500     05  BS-COND-OPERATOR            PIC X(20).                           
008600     05  BS-COND-VALUE               PIC X(40).                           
008700     05  BS-COND-NUMERIC-VALUE       PIC S9(13)V99 COMP-5.                
008800     05  BS-COND-BOOLEAN-VALUE       PIC X(01).                           
008900         88  BS-COND-BOOL-YES            VALUE 'Y'.                       
009000         88  BS-COND-BOOL-NO             VALUE 'N'.                       
009100     05  BS-COND-LOGICAL-OP          PIC X(03).                           
009200         88  BS-COND-OP-AND              VALUE 'AND'.                     
009300         88  BS-COND-OP-OR               VALUE 'OR'.                      
009400     05  FILLER                      PIC X(15).                           
