000100******************************************************************        
000200*                                                                *        
000300*   WBDECCPY  -  BIZSCORE SCORING DECISION RECORD LAYOUT         *        
000400*                                                                *        
000500******************************************************************        
000600*@**20100811*******************************************                   
000700*@**                                                                      
000800*@** Licensed Materials - Property of                                     
000900*@** ExlService Holdings, Inc.                                            
001000*@**                                                                      
001100*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.        
001200*@**                                                                      
001300*@** Contains confidential and trade secret information.                  
001400*@** Copyright notice is precautionary only and does not                  
001500*@** imply publication.                                                   
001600*@**                                                                      
001700*@**20100811*******************************************                   
001800*D****************************************************************        
001900*D                     COPYBOOK DESCRIPTION                               
002000*D****************************************************************        
002100*D                                                                        
002200*D  One BS-SCORING-DECISION written per BS-SCORING-REQUEST that           
002300*D  passes INN validation, carrying the outcome of PBSPOLCY's             
002400*D  scan of WBS-POLICY-TABLE.  FINAL-DECISION is always written           
002500*D  as PENDING -- manager sign-off against the decision file is           
002600*D  a downstream on-line function and is out of scope for this            
002700*D  batch (see run-book BSCR-01, section 4).                              
002800*D                                                                        
002900*D****************************************************************        
003000*H****************************************************************        
003100*H                        COPYBOOK HISTORY                                
003200*H****************************************************************        
003300*H                                                                        
003400*H 20210130-101-01 KDW  New copybook for BizScore rescoring batch.        
003500*H                                                                        
003600*H****************************************************************        
003700                                                                          
003800 01  BS-SCORING-DECISION.                                                 
003900     05  BS-DEC-ID                   PIC 9(09).                           
004000     05  BS-DEC-REQUEST-ID           PIC 9(09).                           
004100     05  BS-DEC-DECISION             PIC X(20).                           
004200         88  BS-DEC-AUTO-APPROVE         VALUE 'AUTO_APPROVE'.            
004300         88  BS-DEC-AUTO-REJECT          VALUE 'AUTO_REJECT'.             
004400         88  BS-DEC-ESCALATE             VALUE                            
004500                                      'ESCALATE_TO_MANAGER'.              
004600         88  BS-DEC-MANUAL-REVIEW        VALUE 'MANUAL_REVIEW'.           
004700     05  BS-DEC-REASON               PIC X(100).                          
004800     05  BS-DEC-APPLIED-POLICY       PIC X(40).                           
004900     05  BS-DEC-PRIORITY             PIC X(06).                           
005000         88  BS-DEC-PRI-LOW              VALUE 'LOW'.                     
005100         88  BS-DEC-PRI-MEDIUM           VALUE 'MEDIUM'.                  
005200         88  BS-DEC-PRI-HIGH             VALUE 'HIGH'.                    
005300     05  BS-DEC-FINAL-DECISION       PIC X(20).                           
005400     05  FILLER                      PIC X(10).                           
