000100******************************************************************        
000200*                                                                *        
000300*   WBTBLCPY  -  BIZSCORE POLICY TABLE, RUNTIME WORKING STORAGE  *        
000400*                                                                *        
000500******************************************************************        
000600*@**20220615*******************************************                   
000700*@**                                                                      
000800*@** Licensed Materials - Property of                                     
000900*@** ExlService Holdings, Inc.                                            
001000*@**                                                                      
001100*@** (C) 1983-2022 ExlService Holdings, Inc.  All Rights Reserved.        
001200*@**                                                                      
001300*@** Contains confidential and trade secret information.                  
001400*@** Copyright notice is precautionary only and does not                  
001500*@** imply publication.                                                   
001600*@**                                                                      
001700*@**20220615*******************************************                   
001800*D****************************************************************        
001900*D                     COPYBOOK DESCRIPTION                               
002000*D****************************************************************        
002100*D                                                                        
002200*D  WBS-POLICY-TABLE is the in-memory image of RISK-POLICY-IN             
002300*D  and POLICY-CONDITION-IN (see WBPOLCPY) for the life of the            
002400*D  BSCRBTCH job step.  BSCRBTCH loads it once at 1000-INITIALIZE         
002500*D  time, in the order the input files were read; PBSPOLCY scans          
002600*D  it read-only, one entry at a time, against WBS-POL-IDX.               
002700*D  There is no indexed access in this shop's batch runtime for           
002800*D  this table -- it is small enough to scan sequentially.                
002900*D                                                                        
003000*D****************************************************************        
003100*H****************************************************************        
003200*H                        COPYBOOK HISTORY                                
003300*H****************************************************************        
003400*H                                                                        
003500*H 20220615-108-02 TLN  New copybook, split out of WBPOLCPY --            
003600*H                      the runtime table does not belong on the          
003700*H                      FD side.  Raised the policy occurrence            
003800*H                      count from 100 to 200 at the same time --         
003900*H                      underwriting added a second regional              
004000*H                      policy set.                                       
004100*H 20210818-101-10 SAT  Converted WBS-POL-COUNT/WBS-POL-COND-             
004200*H                      COUNT off unsigned COMP and WBS-COND-             
004300*H                      NUMERIC-VALUE off COMP-3 to signed                
004400*H                      COMP-5 to match the shop's binary work-           
004500*H                      field standard.                                   
004600*H                                                                        
004700*H****************************************************************        
004800                                                                          
004900******************************************************************        
005000*   WBS-POLICY-TABLE -- RUNTIME TABLE, LOADED ONCE AT START OF   *        
005100*   RUN, HELD IN WORKING-STORAGE FOR THE LIFE OF THE JOB STEP.   *        
005200*   ONE ENTRY PER ACTIVE, IN-SCOPE-TYPE RISK-POLICY-IN ROW, IN   *        
005300*   PRIORITY-ORDER SEQUENCE, EACH CARRYING ITS OWN CONDITION     *        
005400*   SUB-TABLE.                                                  *         
005500******************************************************************        
005600 01  WBS-POLICY-TABLE.                                                    
005700     05  WBS-POL-COUNT               PIC S9(04) COMP-5.                   
005800     05  WBS-POL-ENTRY OCCURS 200 TIMES                                   
005900                                      INDEXED BY WBS-POL-IDX.             
006000         10  WBS-POL-ID              PIC 9(05).                           
006100         10  WBS-POL-NAME            PIC X(40).                           
006200         10  WBS-POL-TYPE            PIC X(12).                           
006300         10  WBS-POL-ACTION          PIC X(20).                           
006400         10  WBS-POL-ACTION-VALUE    PIC X(10).                           
006500         10  WBS-POL-COND-COUNT      PIC S9(02) COMP-5.                   
006600         10  WBS-POL-CONDITION OCCURS 10 TIMES                            
006700                                      INDEXED BY WBS-COND-IDX.            
006800             15  WBS-COND-FIELD          PIC X(20).                       
006900             15  WBS-COND-OPERATOR       PIC X(20).                       
007000             15  WBS-COND-VALUE          PIC X(40).                       
007100             15  WBS-COND-VALUE-UC REDEFINES                              
007200                 WBS-COND-VALUE          PIC X(40).                       
007300             15  WBS-COND-NUMERIC-VALUE  PIC S9(13)V99 COMP-5.            
007400             15  WBS-COND-BOOLEAN-VALUE  PIC X(01).                       
007500             15  WBS-COND-LOGICAL-OP     PIC X(03).                       
