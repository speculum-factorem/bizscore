000100******************************************************************        
000200*                                                                *        
000300*   WBWRKCPY  -  BIZSCORE COMMON WORK AREA / RUN COUNTERS        *        
000400*                                                                *        
000500******************************************************************        
000600*@**20100811*******************************************                   
000700*@**                                                                      
000800*@** Licensed Materials - Property of                                     
000900*@** ExlService Holdings, Inc.                                            
001000*@**                                                                      
001100*@** (C) 1983-2010 ExlService Holdings, Inc.  All Rights Reserved.        
001200*@**                                                                      
001300*@** Contains confidential and trade secret information.                  
001400*@** Copyright notice is precautionary only and does not                  
001500*@** imply publication.                                                   
001600*@**                                                                      
001700*@**20100811*******************************************                   
001800*D****************************************************************        
001900*D                     COPYBOOK DESCRIPTION                               
002000*D****************************************************************        
002100*D                                                                        
002200*D  Run-totals and common switches shared by BSCRBTCH and the             
002300*D  four CALLed BizScore subprograms.  BS-SWITCHES is passed on           
002400*D  every CALL so a subprogram can raise BS-SW-ERROR without              
002500*D  BSCRBTCH having to test a return-code field for every call            
002600*D  shape -- same convention this shop uses for WFUNC-RETURN-CODE         
002700*D  in WGLOBCPY.                                                          
002800*D                                                                        
002900*D****************************************************************        
003000*H****************************************************************        
003100*H                        COPYBOOK HISTORY                                
003200*H****************************************************************        
003300*H                                                                        
003400*H 20210130-101-01 KDW  New copybook for BizScore rescoring batch.        
003500*H 20210818-101-10 SAT  Converted the eleven BS-TOT- run-total            
003600*H                      counters off COMP-3 to signed COMP-5 --           
003700*H                      this shop does not carry packed-decimal           
003800*H                      work fields.                                      
003900*H                                                                        
004000*H****************************************************************        
004100                                                                          
004200 01  BS-SWITCHES.                                                         
004300     05  BS-SW-ERROR-FLAG            PIC X(01).                           
004400         88  BS-SW-ERROR                 VALUE 'Y'.                       
004500         88  BS-SW-NO-ERROR              VALUE 'N'.                       
004600     05  BS-SW-EOF-REQUEST           PIC X(01).                           
004700         88  BS-SW-AT-EOF-REQUEST        VALUE 'Y'.                       
004800         88  BS-SW-NOT-EOF-REQUEST       VALUE 'N'.                       
004900     05  BS-SW-INN-VALID-FLAG        PIC X(01).                           
005000         88  BS-SW-INN-IS-VALID          VALUE 'Y'.                       
005100         88  BS-SW-INN-NOT-VALID         VALUE 'N'.                       
005200     05  BS-SW-USED-FALLBACK         PIC X(01).                           
005300         88  BS-SW-FELL-BACK             VALUE 'Y'.                       
005400         88  BS-SW-USED-ML-SCORE         VALUE 'N'.                       
005500     05  FILLER                      PIC X(10).                           
005600                                                                          
005700 01  BS-RUN-TOTALS.                                                       
005800     05  BS-TOT-READ                 PIC S9(07) COMP-5.                   
005900     05  BS-TOT-REJECTED             PIC S9(07) COMP-5.                   
006000     05  BS-TOT-SCORED               PIC S9(07) COMP-5.                   
006100     05  BS-TOT-LOW-RISK             PIC S9(07) COMP-5.                   
006200     05  BS-TOT-MEDIUM-RISK          PIC S9(07) COMP-5.                   
006300     05  BS-TOT-HIGH-RISK            PIC S9(07) COMP-5.                   
006400     05  BS-TOT-APPROVED             PIC S9(07) COMP-5.                   
006500     05  BS-TOT-AUTO-REJECTED        PIC S9(07) COMP-5.                   
006600     05  BS-TOT-ESCALATED            PIC S9(07) COMP-5.                   
006700     05  BS-TOT-MANUAL-REVIEW        PIC S9(07) COMP-5.                   
006800     05  BS-TOT-FAILED               PIC S9(07) COMP-5.                   
006900     05  BS-TOT-DISPLAY REDEFINES                                         
007000         BS-TOT-READ                 PIC X(04).                           
007100                                                                          
007200 01  BS-EDIT-FIELDS.                                                      
007300     05  BS-EDIT-COUNT               PIC ZZZ,ZZ9.                         
