000100*$CALL                                                                    
000200 IDENTIFICATION  DIVISION.                                                
000300 PROGRAM-ID.     PBSPOLCY.                                                
000400 AUTHOR.         G. B. RUYLE.                                             
000500 INSTALLATION.   EXLSERVICE HOLDINGS, INC. - DENVER DP CENTER.            
000600 DATE-WRITTEN.   SEPTEMBER 4, 1989.                                       
000700 DATE-COMPILED.                                                           
000800 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
000900*@**20210226*******************************************                   
001000*@**                                                                      
001100*@** Licensed Materials - Property of                                     
001200*@** ExlService Holdings, Inc.                                            
001300*@**                                                                      
001400*@** (C) 1983-2021 ExlService Holdings, Inc.  All Rights Reserved.        
001500*@**                                                                      
001600*@** Contains confidential and trade secret information.                  
001700*@** Copyright notice is precautionary only and does not                  
001800*@** imply publication.                                                   
001900*@**                                                                      
002000*@**20210226*******************************************                   
002100                                                                          
002200*D****************************************************************        
002300*D                     PROGRAM DESCRIPTION                                
002400*D****************************************************************        
002500*D                                                                        
002600*D  Scans WBS-POLICY-TABLE, in the order BSCRBTCH loaded it, for          
002700*D  the first policy whose condition chain matches the incoming           
002800*D  BS-SCORING-REQUEST.  A SET_PRIORITY match records                     
002900*D  WPLC-PRIORITY and keeps scanning; any other action match              
003000*D  sets WPLC-DECISION and stops the scan.  If nothing matches,           
003100*D  the caller's MANUAL_REVIEW default (set before the CALL)              
003200*D  stands.                                                               
003300*D                                                                        
003400*D****************************************************************        
003500                                                                          
003600*P****************************************************************        
003700*P        PROGRAMMING NOTES                                               
003800*P****************************************************************        
003900*P                                                                        
004000*P  A policy with zero conditions can never match - see 3000-             
004100*P  EVALUATE-CONDITIONS.  Condition N's LOGICAL-OP combines the           
004200*P  running result with condition N+1; it is folded strictly              
004300*P  left to right, there is no operator precedence between AND            
004400*P  and OR the way a compiler would apply it to an expression.            
004500*P                                                                        
004600*P****************************************************************        
004700                                                                          
004800*H****************************************************************        
004900*H        PROGRAM HISTORY                                                 
005000*H****************************************************************        
005100*H                                                                        
005200*H 890904-005-01 GBR  New program - underwriting worksheet rule           
005300*H                    scan for the small-business desk.                   
005400*H 900613-006-02 CAB  Added the escalation rule class per credit          
005500*H                    policy memo 90-08.                                  
005600*H 980915-011-02 PDS  Year 2000 compliance review - expanded date         
005700*H                    work areas; no impact to rule scan.                 
005800*H 20030527-014-03 NKV  Ported rule-count field off COMP-1 index          
005900*H                      per platform migration standard PS-114.           
006000*H 20210226-101-03 SAT  Repurposed as PBSPOLCY for the BizScore           
006100*H                      rescoring batch.  The worksheet rule              
006200*H                      table is now WBS-POLICY-TABLE, loaded by          
006300*H                      BSCRBTCH from RISK-POLICY-IN and POLICY-          
006400*H                      CONDITION-IN instead of the old                   
006500*H                      WORKSHEET-RULE-IN card file.                      
006600*H 20210709-101-06 SAT  Added the STARTS_WITH/ENDS_WITH string            
006700*H                      tests requested by underwriting for the           
006800*H                      industry-code rules.                              
006900*H 20210816-101-08 SAT  Corrected WPLC-REASON text - policy name          
007000*H                      was not being quoted the way the extract          
007100*H                      spec calls for.  Downstream report was            
007200*H                      splitting REASON on the wrong boundary            
007300*H                      for multi-word policy names.                      
007400*H 20210817-101-09 SAT  Renamed the LK- linkage items to WPLC-            
007500*H                      per shop standard -- every other CALLed           
007600*H                      program keys its LINKAGE SECTION off a            
007700*H                      program-specific prefix, not a generic            
007800*H                      one.                                              
007900*H 20210818-101-10 SAT  Converted WS-NUM-STORED/WS-NUM-COND and           
008000*H                      the scan-index/length fields off COMP-3           
008100*H                      and unsigned COMP to signed COMP-5 -- this        
008200*H                      shop does not carry packed-decimal work           
008300*H                      fields, every binary work item here is            
008400*H                      native binary.                                    
008500*H                                                                        
008600*H****************************************************************        
008700                                                                          
008800******************************************************************        
008900 ENVIRONMENT DIVISION.                                                    
009000 CONFIGURATION SECTION.                                                   
009100 SOURCE-COMPUTER.    IBM-AT.                                              
009200 OBJECT-COMPUTER.    IBM-AT.                                              
009300 SPECIAL-NAMES.                                                           
009400*                                                                         
009500 INPUT-OUTPUT SECTION.                                                    
009600 FILE-CONTROL.                                                            
009700                                                                          
009800************************************************************              
009900*         WORKING STORAGE                                  *              
010000************************************************************              
010100 DATA DIVISION.                                                           
010200 WORKING-STORAGE SECTION.                                                 
010300                                                                          
010400 01  WS-PROGRAM-INFO.                                                     
010500     05  WS-PGM-ID                   PIC X(08) VALUE 'PBSPOLCY'.          
010600     05  FILLER                      PIC X(08) VALUE SPACES.              
010700                                                                          
010800 01  WS-SCAN-SWITCHES.                                                    
010900     05  WS-SCAN-DONE-FLAG           PIC X(01).                           
011000         88  WS-SCAN-IS-DONE             VALUE 'Y'.                       
011100         88  WS-SCAN-NOT-DONE             VALUE 'N'.                      
011200     05  WS-POLICY-MATCHED-FLAG      PIC X(01).                           
011300         88  WS-POLICY-IS-MATCHED        VALUE 'Y'.                       
011400         88  WS-POLICY-NOT-MATCHED       VALUE 'N'.                       
011500     05  WS-COND-RESULT              PIC X(01).                           
011600         88  WS-COND-IS-TRUE              VALUE 'Y'.                      
011700         88  WS-COND-IS-FALSE             VALUE 'N'.                      
011800     05  WS-RUNNING-RESULT           PIC X(01).                           
011900     05  WS-PREV-LOGICAL-OP          PIC X(03).                           
012000                                                                          
012100 01  WS-COMPARE-WORK.                                                     
012200     05  WS-OPERATOR                 PIC X(20).                           
012300     05  WS-NUM-STORED               PIC S9(13)V99 COMP-5.                
012400     05  WS-NUM-COND                 PIC S9(13)V99 COMP-5.                
012500     05  WS-BOOL-STORED              PIC X(01).                           
012600     05  WS-BOOL-COND                PIC X(01).                           
012700     05  WS-STR-STORED               PIC X(100).                          
012800     05  WS-STR-STORED-UC            PIC X(100).                          
012900     05  WS-STR-COND                 PIC X(40).                           
013000     05  WS-STR-COND-UC              PIC X(40).                           
013100     05  WS-STR-COND-C REDEFINES                                          
013200         WS-STR-COND-UC              PIC X(40).                           
013300                                                                          
013400 01  WS-SCAN-WORK.                                                        
013500     05  WS-SCAN-IDX                 PIC S9(03) COMP-5.                   
013600     05  WS-SCAN-LIMIT               PIC S9(03) COMP-5.                   
013700     05  WS-WORD-LEN                 PIC S9(02) COMP-5.                   
013800     05  WS-STORED-LEN               PIC S9(03) COMP-5.                   
013900     05  WS-END-POS                  PIC S9(03) COMP-5.                   
014000     05  WS-NAME-LEN                 PIC S9(02) COMP-5.                   
014100                                                                          
014200******************************************************************        
014300*   CASE-FOLD TABLE - LOWER TO UPPER, USED FOR THE CASE-         *        
014400*   INSENSITIVE COMPANY-NAME AND INDUSTRY STRING TESTS.          *        
014500******************************************************************        
014600 01  WS-LOWER-CASE-ALPHABET                                               
014700                              PIC X(26) VALUE                             
014800     'abcdefghijklmnopqrstuvwxyz'.                                        
014900 01  WS-UPPER-CASE-ALPHABET                                               
015000                              PIC X(26) VALUE                             
015100     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                        
015200                                                                          
015300******************************************************************        
015400 LINKAGE SECTION.                                                         
015500******************************************************************        
015600                                                                          
015700 COPY WBREQCPY.                                                           
015800 COPY WBTBLCPY.                                                           
015900                                                                          
016000 01  WPLC-DECISION                     PIC X(20).                         
016100 01  WPLC-REASON                       PIC X(100).                        
016200 01  WPLC-APPLIED-POLICY               PIC X(40).                         
016300 01  WPLC-PRIORITY                     PIC X(06).                         
016400                                                                          
016500******************************************************************        
016600 PROCEDURE DIVISION USING BS-SCORING-REQUEST                              
016700                          WBS-POLICY-TABLE                                
016800                          WPLC-DECISION                                   
016900                          WPLC-REASON                                     
017000                          WPLC-APPLIED-POLICY                             
017100                          WPLC-PRIORITY.                                  
017200******************************************************************        
017300 0000-MAIN-LOGIC.                                                         
017400                                                                          
017500     MOVE 'N'                    TO WS-SCAN-DONE-FLAG.                    
017600     PERFORM 2000-EVALUATE-POLICIES THRU 2000-EXIT.                       
017700                                                                          
017800 0000-MAIN-LOGIC-EXIT.                                                    
017900     EXIT PROGRAM.                                                        
018000                                                                          
018100******************************************************************        
018200*   BUSINESS RULE P3 - SCAN ORDER / SET_PRIORITY CONTINUATION    *        
018300******************************************************************        
018400 2000-EVALUATE-POLICIES.                                                  
018500                                                                          
018600     PERFORM 2100-EVALUATE-ONE-POLICY THRU 2100-EXIT                      
018700         VARYING WBS-POL-IDX FROM 1 BY 1                                  
018800         UNTIL WBS-POL-IDX > WBS-POL-COUNT                                
018900            OR WS-SCAN-IS-DONE.                                           
019000                                                                          
019100 2000-EXIT.                                                               
019200     EXIT.                                                                
019300                                                                          
019400******************************************************************        
019500 2100-EVALUATE-ONE-POLICY.                                                
019600                                                                          
019700     PERFORM 3000-EVALUATE-CONDITIONS THRU 3000-EXIT.                     
019800                                                                          
019900     IF WS-POLICY-IS-MATCHED                                              
020000         IF WBS-POL-ACTION(WBS-POL-IDX) = 'SET_PRIORITY'                  
020100             PERFORM 2200-APPLY-SET-PRIORITY THRU 2200-EXIT               
020200         ELSE                                                             
020300             PERFORM 2300-APPLY-TERMINAL-ACTION THRU 2300-EXIT            
020400         END-IF                                                           
020500     END-IF.                                                              
020600                                                                          
020700 2100-EXIT.                                                               
020800     EXIT.                                                                
020900                                                                          
021000******************************************************************        
021100*   SET_PRIORITY ACTION - RECORD PRIORITY, KEEP SCANNING         *        
021200******************************************************************        
021300 2200-APPLY-SET-PRIORITY.                                                 
021400                                                                          
021500     MOVE WBS-POL-ACTION-VALUE(WBS-POL-IDX)  TO WPLC-PRIORITY.            
021600     MOVE WBS-POL-NAME(WBS-POL-IDX)     TO WPLC-APPLIED-POLICY.           
021700     PERFORM 2250-CALC-NAME-LENGTH THRU 2250-EXIT.                        
021800     STRING 'Policy ' DELIMITED BY SIZE                                   
021900            '''' DELIMITED BY SIZE                                        
022000            WBS-POL-NAME(WBS-POL-IDX)(1:WS-NAME-LEN)                      
022100                               DELIMITED BY SIZE                          
022200            '''' DELIMITED BY SIZE                                        
022300            ' triggered' DELIMITED BY SIZE                                
022400       INTO WPLC-REASON.                                                  
022500                                                                          
022600 2200-EXIT.                                                               
022700     EXIT.                                                                
022800                                                                          
022900******************************************************************        
023000*   APPROVAL / REJECTION / ESCALATION ACTION - STOPS THE SCAN    *        
023100******************************************************************        
023200 2300-APPLY-TERMINAL-ACTION.                                              
023300                                                                          
023400     MOVE WBS-POL-ACTION(WBS-POL-IDX)   TO WPLC-DECISION.                 
023500     MOVE WBS-POL-NAME(WBS-POL-IDX)     TO WPLC-APPLIED-POLICY.           
023600     PERFORM 2250-CALC-NAME-LENGTH THRU 2250-EXIT.                        
023700     STRING 'Policy ' DELIMITED BY SIZE                                   
023800            '''' DELIMITED BY SIZE                                        
023900            WBS-POL-NAME(WBS-POL-IDX)(1:WS-NAME-LEN)                      
024000                               DELIMITED BY SIZE                          
024100            '''' DELIMITED BY SIZE                                        
024200            ' triggered' DELIMITED BY SIZE                                
024300       INTO WPLC-REASON.                                                  
024400     MOVE 'Y'                    TO WS-SCAN-DONE-FLAG.                    
024500                                                                          
024600 2300-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900******************************************************************        
025000*   TRIM TRAILING SPACES OFF THE POLICY NAME BEFORE BUILDING     *        
025100*   WPLC-REASON - WBS-POL-NAME IS A SPACE-PADDED PIC X(40)       *        
025200*   AND A PLAIN "DELIMITED BY SPACE" STOPS AT THE FIRST          *        
025300*   EMBEDDED BLANK, WHICH TRUNCATES ANY MULTI-WORD POLICY NAME.  *        
025400******************************************************************        
025500 2250-CALC-NAME-LENGTH.                                                   
025600                                                                          
025700     MOVE 40                     TO WS-NAME-LEN.                          
025800     PERFORM 2260-BACK-UP-ONE THRU 2260-EXIT                              
025900         UNTIL WS-NAME-LEN = 0                                            
026000         OR WBS-POL-NAME(WBS-POL-IDX)(WS-NAME-LEN:1)                      
026100                               NOT = SPACE.                               
026200     IF WS-NAME-LEN = 0                                                   
026300         MOVE 1                  TO WS-NAME-LEN                           
026400     END-IF.                                                              
026500                                                                          
026600 2250-EXIT.                                                               
026700     EXIT.                                                                
026800                                                                          
026900******************************************************************        
027000 2260-BACK-UP-ONE.                                                        
027100                                                                          
027200     SUBTRACT 1                  FROM WS-NAME-LEN.                        
027300                                                                          
027400 2260-EXIT.                                                               
027500     EXIT.                                                                
027600                                                                          
027700******************************************************************        
027800*   BUSINESS RULE P2 - CONDITION CHAIN, FOLDED LEFT TO RIGHT     *        
027900*   A POLICY WITH NO CONDITIONS NEVER MATCHES.                   *        
028000******************************************************************        
028100 3000-EVALUATE-CONDITIONS.                                                
028200                                                                          
028300     MOVE 'N'                    TO WS-POLICY-MATCHED-FLAG.               
028400     IF WBS-POL-COND-COUNT(WBS-POL-IDX) = 0                               
028500         GO TO 3000-EXIT                                                  
028600     END-IF.                                                              
028700                                                                          
028800     MOVE 'AND'                  TO WS-PREV-LOGICAL-OP.                   
028900     PERFORM 3100-EVAL-ONE-CONDITION THRU 3100-EXIT                       
029000         VARYING WBS-COND-IDX FROM 1 BY 1                                 
029100         UNTIL WBS-COND-IDX >                                             
029200                 WBS-POL-COND-COUNT(WBS-POL-IDX).                         
029300     MOVE WS-RUNNING-RESULT      TO WS-POLICY-MATCHED-FLAG.               
029400                                                                          
029500 3000-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800******************************************************************        
029900 3100-EVAL-ONE-CONDITION.                                                 
030000                                                                          
030100     PERFORM 3110-DISPATCH-CONDITION THRU 3110-EXIT.                      
030200                                                                          
030300     IF WBS-COND-IDX = 1                                                  
030400         MOVE WS-COND-RESULT     TO WS-RUNNING-RESULT                     
030500     ELSE                                                                 
030600         PERFORM 3150-FOLD-RESULT THRU 3150-EXIT                          
030700     END-IF.                                                              
030800                                                                          
030900     MOVE WBS-COND-LOGICAL-OP(WBS-POL-IDX WBS-COND-IDX)                   
031000                                  TO WS-PREV-LOGICAL-OP.                  
031100                                                                          
031200 3100-EXIT.                                                               
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600 3150-FOLD-RESULT.                                                        
031700                                                                          
031800     IF WS-PREV-LOGICAL-OP = 'AND'                                        
031900         IF WS-RUNNING-RESULT = 'Y' AND WS-COND-RESULT = 'Y'              
032000             MOVE 'Y'            TO WS-RUNNING-RESULT                     
032100         ELSE                                                             
032200             MOVE 'N'            TO WS-RUNNING-RESULT                     
032300         END-IF                                                           
032400     ELSE                                                                 
032500         IF WS-RUNNING-RESULT = 'Y' OR WS-COND-RESULT = 'Y'               
032600             MOVE 'Y'            TO WS-RUNNING-RESULT                     
032700         ELSE                                                             
032800             MOVE 'N'            TO WS-RUNNING-RESULT                     
032900         END-IF                                                           
033000     END-IF.                                                              
033100                                                                          
033200 3150-EXIT.                                                               
033300     EXIT.                                                                
033400                                                                          
033500******************************************************************        
033600*   FIELD DISPATCH - ANY FIELD NAME NOT LISTED HERE IS TREATED   *        
033700*   AS A NON-MATCH, THE SAME AS A BAD OR MISSING COMPARISON.     *        
033800******************************************************************        
033900 3110-DISPATCH-CONDITION.                                                 
034000                                                                          
034100     MOVE 'N'                    TO WS-COND-RESULT.                       
034200     MOVE WBS-COND-OPERATOR(WBS-POL-IDX WBS-COND-IDX)                     
034300                                  TO WS-OPERATOR.                         
034400     MOVE WBS-COND-NUMERIC-VALUE(WBS-POL-IDX WBS-COND-IDX)                
034500                                  TO WS-NUM-COND.                         
034600     MOVE WBS-COND-VALUE(WBS-POL-IDX WBS-COND-IDX)                        
034700                                  TO WS-STR-COND.                         
034800     MOVE WBS-COND-BOOLEAN-VALUE(WBS-POL-IDX WBS-COND-IDX)                
034900                                  TO WS-BOOL-COND.                        
035000                                                                          
035100     EVALUATE WBS-COND-FIELD(WBS-POL-IDX WBS-COND-IDX)                    
035200       WHEN 'annualRevenue'                                               
035300          MOVE BS-REQ-ANNUAL-REVENUE  TO WS-NUM-STORED                    
035400          PERFORM 4000-EVAL-NUMERIC-COND THRU 4000-EXIT                   
035500       WHEN 'yearsInBusiness'                                             
035600          MOVE BS-REQ-YEARS-IN-BUS    TO WS-NUM-STORED                    
035700          PERFORM 4000-EVAL-NUMERIC-COND THRU 4000-EXIT                   
035800       WHEN 'employeeCount'                                               
035900          MOVE BS-REQ-EMPLOYEE-COUNT  TO WS-NUM-STORED                    
036000          PERFORM 4000-EVAL-NUMERIC-COND THRU 4000-EXIT                   
036100       WHEN 'requestedAmount'                                             
036200          MOVE BS-REQ-REQUESTED-AMOUNT TO WS-NUM-STORED                   
036300          PERFORM 4000-EVAL-NUMERIC-COND THRU 4000-EXIT                   
036400       WHEN 'creditHistory'                                               
036500          MOVE BS-REQ-CREDIT-HISTORY  TO WS-NUM-STORED                    
036600          PERFORM 4000-EVAL-NUMERIC-COND THRU 4000-EXIT                   
036700       WHEN 'hasExistingLoans'                                            
036800          MOVE BS-REQ-HAS-EXIST-LOANS TO WS-BOOL-STORED                   
036900          PERFORM 4700-EVAL-BOOLEAN-COND THRU 4700-EXIT                   
037000       WHEN 'companyName'                                                 
037100          MOVE BS-REQ-COMPANY-NAME    TO WS-STR-STORED                    
037200          PERFORM 4500-EVAL-STRING-COND THRU 4500-EXIT                    
037300       WHEN 'industry'                                                    
037400          MOVE BS-REQ-INDUSTRY        TO WS-STR-STORED                    
037500          PERFORM 4500-EVAL-STRING-COND THRU 4500-EXIT                    
037600       WHEN OTHER                                                         
037700          CONTINUE                                                        
037800     END-EVALUATE.                                                        
037900                                                                          
038000 3110-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300******************************************************************        
038400*   BUSINESS RULE P2 - NUMERIC OPERATOR TEST                     *        
038500******************************************************************        
038600 4000-EVAL-NUMERIC-COND.                                                  
038700                                                                          
038800     EVALUATE WS-OPERATOR                                                 
038900       WHEN 'GREATER_THAN'                                                
039000          IF WS-NUM-STORED > WS-NUM-COND                                  
039100              MOVE 'Y'            TO WS-COND-RESULT                       
039200          END-IF                                                          
039300       WHEN 'LESS_THAN'                                                   
039400          IF WS-NUM-STORED < WS-NUM-COND                                  
039500              MOVE 'Y'            TO WS-COND-RESULT                       
039600          END-IF                                                          
039700       WHEN 'EQUALS'                                                      
039800          IF WS-NUM-STORED = WS-NUM-COND                                  
039900              MOVE 'Y'            TO WS-COND-RESULT                       
040000          END-IF                                                          
040100       WHEN 'GREATER_THAN_OR_EQUAL'                                       
040200          IF WS-NUM-STORED >= WS-NUM-COND                                 
040300              MOVE 'Y'            TO WS-COND-RESULT                       
040400          END-IF                                                          
040500       WHEN 'LESS_THAN_OR_EQUAL'                                          
040600          IF WS-NUM-STORED <= WS-NUM-COND                                 
040700              MOVE 'Y'            TO WS-COND-RESULT                       
040800          END-IF                                                          
040900       WHEN OTHER                                                         
041000          CONTINUE                                                        
041100     END-EVALUATE.                                                        
041200                                                                          
041300 4000-EXIT.                                                               
041400     EXIT.                                                                
041500                                                                          
041600******************************************************************        
041700*   BUSINESS RULE P2 - STRING OPERATOR TEST, CASE INSENSITIVE    *        
041800******************************************************************        
041900 4500-EVAL-STRING-COND.                                                   
042000                                                                          
042100     MOVE WS-STR-STORED          TO WS-STR-STORED-UC.                     
042200     INSPECT WS-STR-STORED-UC                                             
042300         CONVERTING WS-LOWER-CASE-ALPHABET                                
042400                 TO WS-UPPER-CASE-ALPHABET.                               
042500     MOVE WS-STR-COND            TO WS-STR-COND-UC.                       
042600     INSPECT WS-STR-COND-UC                                               
042700         CONVERTING WS-LOWER-CASE-ALPHABET                                
042800                 TO WS-UPPER-CASE-ALPHABET.                               
042900                                                                          
043000     MOVE ZERO                   TO WS-WORD-LEN.                          
043100     INSPECT WS-STR-COND-UC TALLYING WS-WORD-LEN                          
043200         FOR CHARACTERS BEFORE INITIAL SPACE.                             
043300                                                                          
043400     EVALUATE WS-OPERATOR                                                 
043500       WHEN 'EQUALS'                                                      
043600          IF WS-STR-STORED-UC = WS-STR-COND-UC                            
043700              MOVE 'Y'            TO WS-COND-RESULT                       
043800          END-IF                                                          
043900       WHEN 'CONTAINS'                                                    
044000          PERFORM 4510-STRING-CONTAINS THRU 4510-EXIT                     
044100       WHEN 'STARTS_WITH'                                                 
044200          PERFORM 4520-STRING-STARTS-WITH THRU 4520-EXIT                  
044300       WHEN 'ENDS_WITH'                                                   
044400          PERFORM 4530-STRING-ENDS-WITH THRU 4530-EXIT                    
044500       WHEN OTHER                                                         
044600          CONTINUE                                                        
044700     END-EVALUATE.                                                        
044800                                                                          
044900 4500-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200******************************************************************        
045300 4510-STRING-CONTAINS.                                                    
045400                                                                          
045500     IF WS-WORD-LEN = 0                                                   
045600         GO TO 4510-EXIT                                                  
045700     END-IF.                                                              
045800     COMPUTE WS-SCAN-LIMIT = 101 - WS-WORD-LEN.                           
045900     PERFORM 4515-SCAN-ONE-POSITION THRU 4515-EXIT                        
046000         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
046100         UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT                                
046200            OR WS-COND-IS-TRUE.                                           
046300                                                                          
046400 4510-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700******************************************************************        
046800 4515-SCAN-ONE-POSITION.                                                  
046900                                                                          
047000     IF WS-STR-STORED-UC(WS-SCAN-IDX:WS-WORD-LEN) =                       
047100                 WS-STR-COND-C(1:WS-WORD-LEN)                             
047200         MOVE 'Y'                TO WS-COND-RESULT                        
047300     END-IF.                                                              
047400                                                                          
047500 4515-EXIT.                                                               
047600     EXIT.                                                                
047700                                                                          
047800******************************************************************        
047900 4520-STRING-STARTS-WITH.                                                 
048000                                                                          
048100     IF WS-WORD-LEN = 0                                                   
048200         GO TO 4520-EXIT                                                  
048300     END-IF.                                                              
048400     IF WS-STR-STORED-UC(1:WS-WORD-LEN) =                                 
048500                 WS-STR-COND-C(1:WS-WORD-LEN)                             
048600         MOVE 'Y'                TO WS-COND-RESULT                        
048700     END-IF.                                                              
048800                                                                          
048900 4520-EXIT.                                                               
049000     EXIT.                                                                
049100                                                                          
049200******************************************************************        
049300 4530-STRING-ENDS-WITH.                                                   
049400                                                                          
049500     IF WS-WORD-LEN = 0                                                   
049600         GO TO 4530-EXIT                                                  
049700     END-IF.                                                              
049800     MOVE ZERO                   TO WS-STORED-LEN.                        
049900     INSPECT WS-STR-STORED-UC TALLYING WS-STORED-LEN                      
050000         FOR CHARACTERS BEFORE INITIAL SPACE.                             
050100     IF WS-WORD-LEN > WS-STORED-LEN                                       
050200         GO TO 4530-EXIT                                                  
050300     END-IF.                                                              
050400     COMPUTE WS-END-POS = WS-STORED-LEN - WS-WORD-LEN + 1.                
050500     IF WS-STR-STORED-UC(WS-END-POS:WS-WORD-LEN) =                        
050600                 WS-STR-COND-C(1:WS-WORD-LEN)                             
050700         MOVE 'Y'                TO WS-COND-RESULT                        
050800     END-IF.                                                              
050900                                                                          
051000 4530-EXIT.                                                               
051100     EXIT.                                                                
051200                                                                          
051300******************************************************************        
051400*   BUSINESS RULE P2 - BOOLEAN OPERATOR TEST (EQUALS ONLY)       *        
051500******************************************************************        
051600 4700-EVAL-BOOLEAN-COND.                                                  
051700                                                                          
051800     IF WS-OPERATOR = 'EQUALS'                                            
051900         IF WS-BOOL-STORED = WS-BOOL-COND                                 
052000             MOVE 'Y'            TO WS-COND-RESULT                        
052100         END-IF                                                           
052200     END-IF.                                                              
052300                                                                          
052400 4700-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700******************************************************************        
052800*                                                                *        
052900*                    E N D   O F   S O U R C E                   *        
053000*                                                                *        
053100******************************************************************        
